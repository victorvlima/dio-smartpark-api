000100 IDENTIFICATION DIVISION.                                               CANCE000
000200*-----------------------                                                CANCE001
000300 PROGRAM-ID.     CANCELA.                                               CANCE002
000400 AUTHOR.         E. PALMEYRO.                                           CANCE003
000500 INSTALLATION.   EDUSAM - SISTEMAS DE ESTACIONAMIENTO.                  CANCE004
000600 DATE-WRITTEN.   07/01/88.                                              CANCE005
000700 DATE-COMPILED.                                                         CANCE006
000800 SECURITY.       USO INTERNO DEL AREA DE SISTEMAS.  NO                  CANCE007
000900                 DISTRIBUIR FUERA DE EDUSAM.                            CANCE008
001000*-----------------------------------------------------------            CANCE009
001100*  RUTINA GENERAL DE CANCELACION DE PROCESO POR ERROR DE                CANCE010
001200*  ARCHIVO.  ES LLAMADA POR CUALQUIER PROGRAMA DEL AREA DE              CANCE011
001300*  ESTACIONAMIENTO (VER COPY WCANCELA) CUANDO UN OPEN, READ,            CANCE012
001400*  WRITE, REWRITE, DELETE O CLOSE DEVUELVE UN FILE STATUS               CANCE013
001500*  DISTINTO DE '00'.  TRADUCE EL CODIGO DE FILE STATUS A UN             CANCE014
001600*  MENSAJE LEGIBLE, LO INFORMA POR CONSOLA JUNTO CON LOS                CANCE015
001700*  DATOS DEL LLAMANTE Y TERMINA EL PROCESO.                             CANCE016
001800*-----------------------------------------------------------            CANCE017
001900*                                                                       CANCE018
002000*  HISTORIA DE CAMBIOS                                                  CANCE019
002100*  ---------------------------------------------------------            CANCE020
002200*  FECHA      AUTOR   PEDIDO      DESCRIPCION                           CANCE021
002300*  ---------- ------- ----------- ------------------------              CANCE022
002400*  1988-07-01 E.PALM  SP-0001     ALTA DEL PROGRAMA ORIGINAL            CANCE023
002500*  1990-09-18 E.PALM  SP-0007     SE AGREGAN CODIGOS 44/46/47           CANCE024
002600*                     /48/49/51/52/57/61/91 A LA TABLA DE               CANCE025
002700*                     MENSAJES, FALTABAN EN LA VERSION INICIAL          CANCE026
002800*  1994-04-11 R.NAVA  SP-0019     SE AGREGA BANNER DE SALIDA            CANCE027
002900*                     MAS LEGIBLE PARA OPERACION.                       CANCE028
003000*  1998-11-05 C.SOSA  SP-0088     REVISION Y2K - RUTINA NO              CANCE029
003100*                     MANEJA FECHAS, NO SE REQUIEREN CAMBIOS.           CANCE030
003200*  2001-02-19 R.NAVA  SP-0104     SE REEMPLAZA DECIMAL-POINT            CANCE031
003300*                     IS COMMA POR CONFIGURACION US STANDARD            CANCE032
003400*                     A PEDIDO DEL CLIENTE (SISTEMA DE                  CANCE033
003500*                     ESTACIONAMENTO PARA CASA MATRIZ BRASIL).          CANCE034
003600*  2001-04-12 R.NAVA  SP-0117     SE REEMPLAZA EL EVALUATE              CANCE035
003700*                     PLANO DE CODIGOS POR UNA TABLA DE                 CANCE036
003800*                     MENSAJES CON BUSQUEDA (SEARCH ALL) PARA           CANCE037
003900*                     PODER AGREGAR CODIGOS NUEVOS SIN TOCAR            CANCE038
004000*                     LOGICA, Y SE TRADUCEN LOS TEXTOS AL               CANCE039
004100*                     CASTELLANO PARA LA CONSOLA DE OPERACION.          CANCE040
004200*                     SE QUITAN CAMPOS DE CICLO/CONTADOR QUE            CANCE041
004300*                     HABIAN QUEDADO SIN USO DESDE EL ALTA.             CANCE042
004400*  2001-08-30 R.NAVA  SP-0133     SE AGREGAN VISTAS REDEFINES           CANCE043
004500*                     DE DIAGNOSTICO SOBRE LA TABLA DE                  CANCE044
004600*                     MENSAJES Y SOBRE WS-MSG-HALLADO, MAS UN           CANCE045
004700*                     CONTADOR DE OCORRENCIAS CARGADAS, A               CANCE046
004800*                     PEDIDO DE SOPORTE PARA FACILITAR EL               CANCE047
004900*                     DIAGNOSTICO DE ESTA RUTINA.                       CANCE048
005000*                                                                       CANCE049
005100*  2001-09-17 R.NAVA  SP-0134     SE AGREGA UNA GUARDA POR CODRET       CANCE050
005200*                     EN BLANCO EN 00000-CUERPO-PRINCIPAL, CON UN       CANCE051
005300*                     GO TO DIRECTO A 20000-EMITE-BANNER, Y SE          CANCE052
005400*                     REEMPLAZAN LOS DOS PERFORM SUELTOS POR UN         CANCE053
005500*                     UNICO PERFORM 10000-TRADUCE-CODRET THRU           CANCE054
005600*                     FIN-20000, SEGUN LA NUEVA NORMA DEL AREA DE       CANCE055
005700*                     SISTEMAS.  SE AGREGA 99999-RETORNO COMO           CANCE056
005800*                     SALIDA COMUN DE AMBOS CAMINOS.                    CANCE057
005900 ENVIRONMENT DIVISION.                                                  CANCE058
006000*--------------------                                                   CANCE059
006100 CONFIGURATION SECTION.                                                 CANCE060
006200*---------------------                                                  CANCE061
006300 SPECIAL-NAMES.                                                         CANCE062
006400     C01 IS TOP-OF-FORM.                                                CANCE063
006500                                                                        CANCE064
006600 DATA DIVISION.                                                         CANCE065
006700*-------------                                                          CANCE066
006800 WORKING-STORAGE SECTION.                                               CANCE067
006900*-----------------------                                                CANCE068
007000*--------------------------------------------------------               CANCE069
007100*   TABLA DE MENSAJES DE FILE STATUS.  CADA OCORRENCIA                  CANCE070
007200*   TIENE EL CODIGO DE 2 POSICIONES SEGUIDO DEL TEXTO EN                CANCE071
007300*   CASTELLANO QUE SE MUESTRA EN EL BANNER DE CANCELACION.              CANCE072
007400*   LA TABLA DEBE MANTENERSE EN ORDEN ASCENDENTE DE CODIGO              CANCE073
007500*   PORQUE SE RECORRE CON SEARCH ALL (BUSQUEDA BINARIA).                CANCE074
007600*--------------------------------------------------------               CANCE075
007700 01  WS-TABLA-MSG-INIC.                                                 CANCE076
007800     05  FILLER  PIC X(032) VALUE '00OPERACION CORRECTA          '.     CANCE077
007900     05  FILLER  PIC X(032) VALUE '02CORRECTA - CLAVE DUPLICADA  '.     CANCE078
008000     05  FILLER  PIC X(032) VALUE '04CORRECTA - LARGO INCOMPLETO '.     CANCE079
008100     05  FILLER  PIC X(032) VALUE '05CORRECTA - ARCHIVO OPCIONAL '.     CANCE080
008200     05  FILLER  PIC X(032) VALUE '07CORRECTA - SIN UNIDAD CINTA '.     CANCE081
008300     05  FILLER  PIC X(032) VALUE '10FIN DE ARCHIVO              '.     CANCE082
008400     05  FILLER  PIC X(032) VALUE '14CLAVE FUERA DE RANGO        '.     CANCE083
008500     05  FILLER  PIC X(032) VALUE '21CLAVE INVALIDA (SECUENCIA)  '.     CANCE084
008600     05  FILLER  PIC X(032) VALUE '22LA CLAVE YA EXISTE          '.     CANCE085
008700     05  FILLER  PIC X(032) VALUE '23LA CLAVE NO EXISTE          '.     CANCE086
008800     05  FILLER  PIC X(032) VALUE '30ERROR PERMANENTE DE E/S     '.     CANCE087
008900     05  FILLER  PIC X(032) VALUE '31NOMBRE DE ARCHIVO INCONSIST.'.     CANCE088
009000     05  FILLER  PIC X(032) VALUE '34VIOLACION DE LIMITE DE AREA '.     CANCE089
009100     05  FILLER  PIC X(032) VALUE '35ARCHIVO NO ENCONTRADO       '.     CANCE090
009200     05  FILLER  PIC X(032) VALUE '37PERMISO DENEGADO            '.     CANCE091
009300     05  FILLER  PIC X(032) VALUE '38ARCHIVO CERRADO CON LOCK    '.     CANCE092
009400     05  FILLER  PIC X(032) VALUE '39ATRIBUTOS EN CONFLICTO      '.     CANCE093
009500     05  FILLER  PIC X(032) VALUE '41ARCHIVO YA ABIERTO          '.     CANCE094
009600     05  FILLER  PIC X(032) VALUE '42ARCHIVO NO ABIERTO          '.     CANCE095
009700     05  FILLER  PIC X(032) VALUE '43READ NO EJECUTADO ANTES     '.     CANCE096
009800     05  FILLER  PIC X(032) VALUE '44DESBORDE DE REGISTRO        '.     CANCE097
009900     05  FILLER  PIC X(032) VALUE '46ERROR DE LECTURA            '.     CANCE098
010000     05  FILLER  PIC X(032) VALUE '47OPEN INPUT DENEGADO         '.     CANCE099
010100     05  FILLER  PIC X(032) VALUE '48OPEN OUTPUT DENEGADO        '.     CANCE100
010200     05  FILLER  PIC X(032) VALUE '49OPERACION DE E/S DENEGADA   '.     CANCE101
010300     05  FILLER  PIC X(032) VALUE '51REGISTRO BLOQUEADO          '.     CANCE102
010400     05  FILLER  PIC X(032) VALUE '52FIN DE PAGINA (LINAGE)      '.     CANCE103
010500     05  FILLER  PIC X(032) VALUE '57ERROR DE LINAGE             '.     CANCE104
010600     05  FILLER  PIC X(032) VALUE '61FALLA DE ARCHIVO COMPARTIDO '.     CANCE105
010700     05  FILLER  PIC X(032) VALUE '91ARCHIVO NO DISPONIBLE       '.     CANCE106
010800                                                                        CANCE107
010900*--------------------------------------------------------               CANCE108
011000*   VISTA ALTERNATIVA DE LA TABLA COMO UN UNICO BLOQUE DE               CANCE109
011100*   CARACTERES, USADA POR SOPORTE PARA VOLCAR EL AREA COMPLETA          CANCE110
011200*   EN UN DISPLAY DE DIAGNOSTICO CUANDO SE SOSPECHA QUE LA              CANCE111
011300*   TABLA SE CARGO MAL (VER SP-0117).                                   CANCE112
011400 01  WS-TABLA-MSG-BLOQUE REDEFINES WS-TABLA-MSG-INIC.                   CANCE113
011500     05  WS-TABLA-MSG-CARACTERES        PIC  X(960).                    CANCE114
011600 01  WS-TABLA-MSG REDEFINES WS-TABLA-MSG-INIC.                          CANCE115
011700     05  WS-MSG-OCORRENCIA           OCCURS 30 TIMES                    CANCE116
011800                     ASCENDING KEY IS WS-MSG-CODIGO                     CANCE117
011900                     INDEXED BY WS-MSG-IDX.                             CANCE118
012000         10  WS-MSG-CODIGO           PIC X(002).                        CANCE119
012100         10  WS-MSG-TEXTO            PIC X(030).                        CANCE120
012200                                                                        CANCE121
012300*                                                                       CANCE122
012400*   CANTIDAD DE OCORRENCIAS CARGADAS EN LA TABLA - CONSTANTE            CANCE123
012500*   MIENTRAS NO SE AGREGUEN NUEVOS CODIGOS DE FILE STATUS.              CANCE124
012600 77  WS-CANT-MSGS-TABLA              PIC  9(003) COMP VALUE 30.         CANCE125
012700 77  WS-MSG-HALLADO                  PIC  X(030) VALUE ' '.             CANCE126
012800*                                                                       CANCE127
012900*   VISTA PARTIDA DE WS-MSG-HALLADO, USADA CUANDO SOPORTE PIDE          CANCE128
013000*   QUE EL BANNER TRUNQUE EL SIGNIFICADO A LAS PRIMERAS 10              CANCE129
013100*   POSICIONES PARA QUE ENTRE EN UNA SOLA LINEA DE CONSOLA.             CANCE130
013200 01  WS-MSG-HALLADO-GRUPO REDEFINES WS-MSG-HALLADO.                     CANCE131
013300     05  WS-MSG-HALLADO-INICIO       PIC  X(010).                       CANCE132
013400     05  WS-MSG-HALLADO-RESTO        PIC  X(020).                       CANCE133
013500*                                                                       CANCE134
013600 LINKAGE SECTION.                                                       CANCE135
013700*----------------                                                       CANCE136
013800*    COPY DE AREA DE COMUNICACION CON ESTA RUTINA                       CANCE137
013900                                                                        CANCE138
014000     COPY WCANCELA.                                                     CANCE139
014100                                                                        CANCE140
014200 PROCEDURE DIVISION USING WCANCELA.                                     CANCE141
014300*----------------------------------                                     CANCE142
014400                                                                        CANCE143
014500 00000-CUERPO-PRINCIPAL.                                                CANCE144
014600*-----------------------                                                CANCE145
014700*    A PARTIR DE SP-0134 SE VALIDA QUE EL LLAMANTE HAYA ARMADO          CANCE146
014800*    WCANCELA-CODRET ANTES DE BUSCAR EL MENSAJE - UN CODRET EN          CANCE147
014900*    BLANCO NO ES UN FILE STATUS VALIDO Y SE INFORMA COMO TAL           CANCE148
015000*    SIN PASAR POR LA BUSQUEDA EN LA TABLA.                             CANCE149
015100                                                                        CANCE150
015200     IF WCANCELA-CODRET = SPACES                                        CANCE151
015300        MOVE 'CODIGO DE FILE STATUS NO INFORMADO'                       CANCE152
015400                                     TO WS-MSG-HALLADO                  CANCE153
015500        GO TO 20000-EMITE-BANNER                                        CANCE154
015600     END-IF.                                                            CANCE155
015700                                                                        CANCE156
015800     PERFORM 10000-TRADUCE-CODRET THRU FIN-20000.                       CANCE157
015900                                                                        CANCE158
016000     GOBACK.                                                            CANCE159
016100                                                                        CANCE160
016200 10000-TRADUCE-CODRET.                                                  CANCE161
016300*----------------------                                                 CANCE162
016400*    BUSCA EL CODIGO DE FILE STATUS RECIBIDO EN LA TABLA DE             CANCE163
016500*    MENSAJES DEL AREA Y ARMA EL TEXTO EXPLICATIVO EN                   CANCE164
016600*    WS-MSG-HALLADO.  SI EL CODIGO NO ESTA CATALOGADO (RUNTIME          CANCE165
016700*    NUEVO CON UN STATUS QUE TODAVIA NO SE DOCUMENTO) SE DEJA           CANCE166
016800*    UN TEXTO GENERICO PARA QUE SOPORTE PUEDA INVESTIGAR.               CANCE167
016900                                                                        CANCE168
017000     SEARCH ALL WS-MSG-OCORRENCIA                                       CANCE169
017100         AT END                                                         CANCE170
017200             MOVE 'CODIGO DE FILE STATUS NO CATALOGADO'                 CANCE171
017300                                      TO WS-MSG-HALLADO                 CANCE172
017400         WHEN WS-MSG-CODIGO (WS-MSG-IDX) = WCANCELA-CODRET              CANCE173
017500             MOVE WS-MSG-TEXTO (WS-MSG-IDX)                             CANCE174
017600                                      TO WS-MSG-HALLADO                 CANCE175
017700     END-SEARCH.                                                        CANCE176
017800                                                                        CANCE177
017900 FIN-10000.                                                             CANCE178
018000     EXIT.                                                              CANCE179
018100                                                                        CANCE180
018200 20000-EMITE-BANNER.                                                    CANCE181
018300*----------------------                                                 CANCE182
018400*    EMITE POR CONSOLA EL BANNER DE CANCELACION CON LOS DATOS           CANCE183
018500*    DEL LLAMANTE Y EL SIGNIFICADO DEL FILE STATUS, Y TERMINA           CANCE184
018600*    EL PROCESO QUE LO INVOCO.                                          CANCE185
018700                                                                        CANCE186
018800     DISPLAY ' '.                                                       CANCE187
018900     DISPLAY '****************************************************'.    CANCE188
019000     DISPLAY '***  EDUSAM - CONTROL DE ESTACIONAMIENTOS         ***'.   CANCE189
019100     DISPLAY '***  ABEND CONTROLADO POR ERROR DE ARCHIVO        ***'.   CANCE190
019200     DISPLAY '****************************************************'.    CANCE191
019300     DISPLAY '  PROGRAMA QUE CANCELA : ' WCANCELA-PROGRAMA.             CANCE192
019400     DISPLAY '  PARRAFO............ : ' WCANCELA-PARRAFO.               CANCE193
019500     DISPLAY '  ARCHIVO/RECURSO.... : ' WCANCELA-RECURSO.               CANCE194
019600     DISPLAY '  OPERACION.......... : ' WCANCELA-OPERACION.             CANCE195
019700     DISPLAY '  FILE STATUS........ : ' WCANCELA-CODRET.                CANCE196
019800     DISPLAY '  SIGNIFICADO........ : ' WS-MSG-HALLADO.                 CANCE197
019900     DISPLAY '  DETALLE ADICIONAL.. : ' WCANCELA-MENSAJE.               CANCE198
020000     DISPLAY '****************************************************'.    CANCE199
020100     DISPLAY '***  AVISAR A SOPORTE DE SISTEMAS SI PERSISTE     ***'.   CANCE200
020200     DISPLAY '****************************************************'.    CANCE201
020300                                                                        CANCE202
020400 FIN-20000.                                                             CANCE203
020500     EXIT.                                                              CANCE204
020600                                                                        CANCE205
020700 99999-RETORNO.                                                         CANCE206
020800*--------------                                                         CANCE207
020900*    PUNTO DE SALIDA COMUN PARA EL CAMINO NORMAL (QUE CAE AQUI          CANCE208
021000*    AL TERMINAR EL PERFORM ... THRU DE 00000) Y PARA EL CAMINO         CANCE209
021100*    DE CODRET EN BLANCO (QUE LLEGA POR GO TO DESDE 00000 SIN           CANCE210
021200*    PASAR POR EL PERFORM).                                             CANCE211
021300                                                                        CANCE212
021400     GOBACK.                                                            CANCE213
