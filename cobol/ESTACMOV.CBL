000100 IDENTIFICATION DIVISION.                                               ESTM000
000200*-----------------------                                                ESTM001
000300 PROGRAM-ID.     ESTACMOV.                                              ESTM002
000400 AUTHOR.         E. PALMEYRO.                                           ESTM003
000500 INSTALLATION.   EDUSAM - SISTEMAS DE ESTACIONAMIENTO.                  ESTM004
000600 DATE-WRITTEN.   06/12/95.                                              ESTM005
000700 DATE-COMPILED.                                                         ESTM006
000800 SECURITY.       USO INTERNO DEL AREA DE SISTEMAS.  NO                  ESTM007
000900                 DISTRIBUIR FUERA DE EDUSAM.                            ESTM008
001000*-----------------------------------------------------------            ESTM009
001100*  PROGRAMA DE MOVIMIENTO DEL ESTACIONAMIENTO (ENTRADA/SALIDA           ESTM010
001200*  DE VEHICULOS).  LEE EL ARCHIVO DE TRANSACCIONES DEL DIA              ESTM011
001300*  (ESTACIONAMENTO-TRANS) Y POR CADA TRANSACCION:                       ESTM012
001400*                                                                       ESTM013
001500*     - ACAO = 'ENTRADA'  BUSCA O DA DE ALTA EL VEHICULO EN             ESTM014
001600*       VEICULO-MASTER, BUSCA UN ESPACIO LIBRE EN VAGA-MASTER,          ESTM015
001700*       LOS OCUPA Y GRABA UN NUEVO MOVIMIENTO EN ESTADO ATIVO.          ESTM016
001800*                                                                       ESTM017
001900*     - ACAO = 'SAIDA'    LOCALIZA EL MOVIMIENTO ATIVO DE LA            ESTM018
002000*       PATENTE, CALCULA LA DURACION Y EL VALOR A COBRAR SEGUN          ESTM019
002100*       LA TARIFA VIGENTE, LO PASA A FINALIZADO, LIBERA LA              ESTM020
002200*       VAGA Y ACUMULA EL VALOR COBRADO AL TOTAL DEL LISTADO.           ESTM021
002300*                                                                       ESTM022
002400*  RECHAZA Y REGISTRA EN EL LISTADO SIN ACTUALIZAR MAESTROS:            ESTM023
002500*     - ENTRADA DE UN VEHICULO YA ESTACIONADO (ATIVO).                  ESTM024
002600*     - ENTRADA CUANDO NO HAY VAGAS LIBRES.                             ESTM025
002700*     - SAIDA DE UN VEHICULO SIN MOVIMIENTO ATIVO REGISTRADO.           ESTM026
002800*                                                                       ESTM027
002900*  AL FINALIZAR EMITE RELATORIO DE MOVIMENTO DO ESTACIONAMENTO          ESTM028
003000*  CON TOTALES DE CONTROL DE ENTRADAS, SALIDAS, RECHAZOS Y              ESTM029
003100*  VALOR TOTAL COBRADO EN EL DIA.                                       ESTM030
003200*-----------------------------------------------------------            ESTM031
003300*                                                                       ESTM032
003400*  HISTORIA DE CAMBIOS                                                  ESTM033
003500*  ---------------------------------------------------------            ESTM034
003600*  FECHA      AUTOR   PEDIDO      DESCRIPCION                           ESTM035
003700*  ---------- ------- ----------- ------------------------              ESTM036
003800*  1995-06-12 E.PALM  SP-0201     ALTA DEL PROGRAMA ORIGINAL            ESTM037
003900*                     (CONTROL SIMPLE DE ENTRADA/SALIDA, SIN            ESTM038
004000*                     CALCULO DE TARIFA - SOLO PLANILLA).               ESTM039
004100*  1996-08-02 E.PALM  SP-0245     SE AGREGA COPIA DE LOS                ESTM040
004200*                     DATOS DEL VEHICULO EN LA PRIMERA                  ESTM041
004300*                     ENTRADA DEL DIA PARA EL VEICULO-MASTER.           ESTM042
004400*  1998-11-05 C.SOSA  SP-0088     REVISION Y2K - LAS FECHAS DE          ESTM043
004500*                     ENTRADA/SALIDA YA SE GRABAN EN FORMATO            ESTM044
004600*                     CCYYMMDDHHMMSS, NO SE REQUIEREN CAMBIOS.          ESTM045
004700*  2001-02-19 R.NAVA  SP-0104     REESCRITURA TOTAL DEL                 ESTM046
004800*                     PROGRAMA: NUEVO MOTOR DE CALCULO DE               ESTM047
004900*                     TARIFA POR HORA/DIA, MANEJO DE VAGAS              ESTM048
005000*                     POR MAESTRO INDEXADO Y NUEVO RELATORIO            ESTM049
005100*                     DE MOVIMENTO DO ESTACIONAMENTO.                   ESTM050
005200*  2001-03-02 R.NAVA  SP-0106     SE AGREGA CALCULO DE                  ESTM051
005300*                     DURACAO-MINUTOS QUE CONTEMPLA ENTRADA Y           ESTM052
005400*                     SALIDA EN DISTINTO MES O ANO (TABLA DE            ESTM053
005500*                     DIAS ACUMULADOS EN COPY WESTAC).                  ESTM054
005600*  2001-03-20 R.NAVA  SP-0110     SE AGREGA VALIDACION DE               ESTM055
005700*                     ESTACIONAMIENTO LLENO ANTES DE BUSCAR             ESTM056
005800*                     VAGA LIBRE (ANTES SE PROCESABA LA BUSQUEDA        ESTM057
005900*                     Y SE RECHAZABA RECIEN AL NO ENCONTRAR).           ESTM058
006000*  2001-04-05 R.NAVA  SP-0115     SE AGREGAN TOTALES DE VAGAS           ESTM059
006100*                     OCUPADAS/LIBRES AL CIERRE DEL PROCESO.            ESTM060
006200*  2001-05-14 R.NAVA  SP-0121     WS-ESTAC-IDX QUEDABA APUNTANDO        ESTM061
006300*                     UN PASO MAS ALLA DEL MOVIMIENTO ATIVO AL          ESTM062
006400*                     TERMINAR 21100-LOCALIZA-ESTAC-ATIVO; SE           ESTM063
006500*                     AGREGA WS-ESTAC-IDX-ACHADO PARA GUARDAR EL        ESTM064
006600*                     INDICE VERDADERO Y SE CORTA LA BUSQUEDA           ESTM065
006700*                     APENAS SE ENCUENTRA (ANTES SEGUIA HASTA EL        ESTM066
006800*                     FINAL DE LA TABLA).  TAMBIEN SE ACHICA            ESTM067
006900*                     REG-ESTACHIS-FD A 090 BYTES PARA QUE              ESTM068
007000*                     COINCIDA CON EL COPY WESTAC.                      ESTM069
007100*  2001-08-30 R.NAVA  SP-0133     SE AGREGAN LAS ACAO                   ESTM070
007200*                     'BAIXAVG' Y 'BAIXAVE' AL ARCHIVO DE               ESTM071
007300*                     TRANSACCIONES PARA DAR DE BAJA VAGAS Y            ESTM072
007400*                     VEICULOS SIN ARMAR OTRO ARCHIVO APARTE.           ESTM073
007500*                     SE RECHAZA LA BAJA DE UNA VAGA OCUPADA            ESTM074
007600*                     Y LA DE UN VEICULO CON MOVIMENTO ATIVO            ESTM075
007700*                     (VER 26000/27000 Y VALIDACIONES).                 ESTM076
007800*  2001-09-17 R.NAVA  SP-0134     SE REESTRUCTURAN 10000-INICIO Y       ESTM077
007900*                     30000-FINALIZO CON PERFORM ... THRU SOBRE         ESTM078
008000*                     SUS SUB-RUTINAS DE ARRANQUE Y CIERRE, Y SE        ESTM079
008100*                     AGREGA UN GO TO DE ESCAPE HACIA 99999-CANCELO     ESTM080
008200*                     DESDE LOS PARRAFOS QUE DETECTAN ERROR DE E/S,     ESTM081
008300*                     SEGUN LA NUEVA NORMA DEL AREA DE SISTEMAS QUE     ESTM082
008400*                     EXIGE RANGOS PERFORM ... THRU REALES Y NO         ESTM083
008500*                     SOLO ETIQUETAS FIN-NNNNN DECORATIVAS.             ESTM084
008600*                                                                       ESTM085
008700 ENVIRONMENT DIVISION.                                                  ESTM086
008800*--------------------                                                   ESTM087
008900 CONFIGURATION SECTION.                                                 ESTM088
009000*---------------------                                                  ESTM089
009100 SPECIAL-NAMES.                                                         ESTM090
009200     C01 IS TOP-OF-FORM.                                                ESTM091
009300                                                                        ESTM092
009400 INPUT-OUTPUT SECTION.                                                  ESTM093
009500*--------------------                                                   ESTM094
009600                                                                        ESTM095
009700 FILE-CONTROL.                                                          ESTM096
009800*------------                                                           ESTM097
009900                                                                        ESTM098
010000*    ARCHIVO DE TRANSACCIONES DEL DIA (ALTAS/BAJAS DE                   ESTM099
010100*    ESTACIONAMENTO).  GENERADO POR EL SISTEMA ON-LINE DE               ESTM100
010200*    CAJA, UN REGISTRO POR ACAO, EN EL ORDEN EN QUE OCURRIO.            ESTM101
010300     SELECT TRANENT           ASSIGN       TO 'TRANENT'                 ESTM102
010400                               ORGANIZATION IS LINE SEQUENTIAL          ESTM103
010500                               FILE STATUS  IS FS-TRANENT.              ESTM104
010600                                                                        ESTM105
010700*    MAESTRO DE VEHICULOS QUE PASARON ALGUNA VEZ POR EL                 ESTM106
010800*    ESTACIONAMENTO.  ACCESO RANDOM POR PATENTE - EL VOLUMEN            ESTM107
010900*    NO JUSTIFICA UN INDICE ALTERNATIVO.                                ESTM108
011000     SELECT VEICULO           ASSIGN       TO 'VEICULO'                 ESTM109
011100                               ORGANIZATION IS INDEXED                  ESTM110
011200                               ACCESS MODE  IS RANDOM                   ESTM111
011300                            RECORD KEY   IS REG-VEI-CHAVE-PLACA-FD      ESTM112
011400                               FILE STATUS  IS FS-VEICULO.              ESTM113
011500                                                                        ESTM114
011600*    MAESTRO DE VAGAS DEL ESTACIONAMIENTO.  ACCESO DYNAMIC              ESTM115
011700*    PORQUE SE LEE RANDOM (LIBERAR UNA VAGA POR NUMERO) Y               ESTM116
011800*    TAMBIEN SECUENCIAL (START + READ NEXT PARA BUSCAR LA               ESTM117
011900*    PRIMERA VAGA LIBRE Y PARA EL CONTEO DE OCUPACION).                 ESTM118
012000     SELECT VAGA              ASSIGN       TO 'VAGA'                    ESTM119
012100                               ORGANIZATION IS INDEXED                  ESTM120
012200                               ACCESS MODE  IS DYNAMIC                  ESTM121
012300                               RECORD KEY   IS REG-VAG-NUMERO-FD        ESTM122
012400                               FILE STATUS  IS FS-VAGA.                 ESTM123
012500                                                                        ESTM124
012600*    HISTORICO DE MOVIMIENTOS DE ESTACIONAMIENTO (ATIVOS Y              ESTM125
012700*    FINALIZADOS).  SE LEE POR COMPLETO A MEMORIA AL INICIO             ESTM126
012800*    (10200) Y SE REGRABA POR COMPLETO AL CIERRE (29500).               ESTM127
012900     SELECT ESTACHIS          ASSIGN       TO 'ESTACHIS'                ESTM128
013000                               ORGANIZATION IS LINE SEQUENTIAL          ESTM129
013100                               FILE STATUS  IS FS-ESTACHIS.             ESTM130
013200                                                                        ESTM131
013300*    LISTADO DE SALIDA CON EL DETALLE DE CADA TRANSACCION               ESTM132
013400*    PROCESADA EN EL DIA Y LOS TOTALES DE CONTROL.                      ESTM133
013500     SELECT RELATORIO         ASSIGN       TO 'RELATORIO'               ESTM134
013600                               ORGANIZATION IS LINE SEQUENTIAL          ESTM135
013700                               FILE STATUS  IS FS-RELATORIO.            ESTM136
013800                                                                        ESTM137
013900                                                                        ESTM138
014000 DATA DIVISION.                                                         ESTM139
014100*-------------                                                          ESTM140
014200                                                                        ESTM141
014300 FILE SECTION.                                                          ESTM142
014400*------------                                                           ESTM143
014500                                                                        ESTM144
014600*    LAYOUT COMPLETO DE LA TRANSACCION EN COPY WTRANENT.                ESTM145
014700 FD  TRANENT                                                            ESTM146
014800     RECORDING MODE IS F                                                ESTM147
014900     BLOCK 0.                                                           ESTM148
015000*    IMAGEN FISICA DEL REGISTRO - EL LAYOUT DE CAMPOS ESTA EN           ESTM149
015100*    REG-TRANENT (COPY WTRANENT), TRAIDO POR READ ... INTO.             ESTM150
015200 01  REG-TRANENT-FD                 PIC  X(160).                        ESTM151
015300                                                                        ESTM152
015400                                                                        ESTM153
015500*    LAYOUT COMPLETO DEL MAESTRO EN COPY WVEICULO.                      ESTM154
015600 FD  VEICULO                                                            ESTM155
015700     RECORDING MODE IS F                                                ESTM156
015800     BLOCK 0.                                                           ESTM157
015900*    SOLO LA CLAVE SE DECLARA ACA (RECORD KEY DE ACCESO                 ESTM158
016000*    RANDOM) - EL RESTO DEL LAYOUT ES REG-VEICULO (WVEICULO).           ESTM159
016100 01  REG-VEICULO-FD.                                                    ESTM160
016200     03  REG-VEI-CHAVE-PLACA-FD     PIC  X(007).                        ESTM161
016300     03  FILLER                     PIC  X(193).                        ESTM162
016400                                                                        ESTM163
016500                                                                        ESTM164
016600*    LAYOUT COMPLETO DEL MAESTRO EN COPY WVAGA.                         ESTM165
016700 FD  VAGA                                                               ESTM166
016800     RECORDING MODE IS F                                                ESTM167
016900     BLOCK 0.                                                           ESTM168
017000*    IDEM - SOLO LA CLAVE (NUMERO DE VAGA); EL LAYOUT                   ESTM169
017100*    COMPLETO ES REG-VAGA (WVAGA).                                      ESTM170
017200 01  REG-VAGA-FD.                                                       ESTM171
017300     03  REG-VAG-NUMERO-FD          PIC  X(010).                        ESTM172
017400     03  FILLER                     PIC  X(008).                        ESTM173
017500                                                                        ESTM174
017600                                                                        ESTM175
017700*    LAYOUT COMPLETO DEL HISTORICO EN COPY WESTAC (REG-ESTAC).          ESTM176
017800 FD  ESTACHIS                                                           ESTM177
017900     RECORDING MODE IS F                                                ESTM178
018000     BLOCK 0.                                                           ESTM179
018100*    ARCHIVO SECUENCIAL SIN CLAVE - EL LAYOUT COMPLETO ES               ESTM180
018200*    REG-ESTAC (WESTAC), TRAIDO POR READ ... INTO / WRITE ... FROM.     ESTM181
018300 01  REG-ESTACHIS-FD                PIC  X(090).                        ESTM182
018400                                                                        ESTM183
018500                                                                        ESTM184
018600*    LINEA DE IMPRESION POSICIONAL - LAYOUT EN COPY WLINEA.             ESTM185
018700 FD  RELATORIO                                                          ESTM186
018800     RECORDING MODE IS F                                                ESTM187
018900     BLOCK 0.                                                           ESTM188
019000*    LINEA DE 80 POSICIONES - EL LAYOUT POSICIONAL ES WLINEA.           ESTM189
019100 01  REG-RELATORIO-FD               PIC  X(080).                        ESTM190
019200                                                                        ESTM191
019300                                                                        ESTM192
019400 WORKING-STORAGE SECTION.                                               ESTM193
019500*-----------------------                                                ESTM194
019600*    NOMBRE DEL PROGRAMA - VA EN WCANCELA-PROGRAMA PARA QUE             ESTM195
019700*    EL MENSAJE DE CANCELA IDENTIFIQUE DE DONDE VINO EL ABEND.          ESTM196
019800 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'ESTACMOV'.        ESTM197
019900                                                                        ESTM198
020000*    FILE STATUS Y SWITCH DE APERTURA/EOF DE CADA ARCHIVO,              ESTM199
020100*    CONTADORES DE LECTURA/GRABACION Y SUS CAMPOS EDITADOS              ESTM200
020200*    PARA EL DISPLAY DE TOTALES DE CONTROL (30100).                     ESTM201
020300 77  FS-TRANENT                     PIC  X(02) VALUE ' '.               ESTM202
020400     88  88-FS-TRANENT-OK                      VALUE '00'.              ESTM203
020500     88  88-FS-TRANENT-EOF                     VALUE '10'.              ESTM204
020600                                                                        ESTM205
020700 77  WS-OPEN-TRANENT                PIC  X     VALUE 'N'.               ESTM206
020800     88  88-OPEN-TRANENT-SI                    VALUE 'S'.               ESTM207
020900     88  88-OPEN-TRANENT-NO                    VALUE 'N'.               ESTM208
021000                                                                        ESTM209
021100 77  WS-LEIDOS-TRANENT               PIC  9(09) COMP VALUE 0.           ESTM210
021200 77  WS-LEIDOS-TRANENT-ED            PIC  ZZZ.ZZZ.ZZ9.                  ESTM211
021300                                                                        ESTM212
021400*    FILE STATUS Y SWITCH DE APERTURA DE VEICULO, MAS EL                ESTM213
021500*    CONTADOR DE ALTAS DEL DIA (INFORMADO EN 30100).                    ESTM214
021600 77  FS-VEICULO                     PIC  X(02) VALUE ' '.               ESTM215
021700     88  88-FS-VEICULO-OK                      VALUE '00'.              ESTM216
021800     88  88-FS-VEICULO-NOKEY                   VALUE '23'.              ESTM217
021900                                                                        ESTM218
022000 77  WS-OPEN-VEICULO                PIC  X     VALUE 'N'.               ESTM219
022100     88  88-OPEN-VEICULO-SI                    VALUE 'S'.               ESTM220
022200     88  88-OPEN-VEICULO-NO                    VALUE 'N'.               ESTM221
022300                                                                        ESTM222
022400 77  WS-ALTAS-VEICULO                PIC  9(09) COMP VALUE 0.           ESTM223
022500 77  WS-ALTAS-VEICULO-ED              PIC  ZZZ.ZZZ.ZZ9.                 ESTM224
022600                                                                        ESTM225
022700*    FILE STATUS Y SWITCH DE APERTURA DE VAGA - LOS 88-LEVELS           ESTM226
022800*    DISTINGUEN NOKEY (ACCESO RANDOM) DE EOF (BROWSE START/             ESTM227
022900*    READ NEXT).                                                        ESTM228
023000 77  FS-VAGA                        PIC  X(02) VALUE ' '.               ESTM229
023100     88  88-FS-VAGA-OK                         VALUE '00'.              ESTM230
023200     88  88-FS-VAGA-NOKEY                      VALUE '23'.              ESTM231
023300     88  88-FS-VAGA-EOF                        VALUE '10'.              ESTM232
023400                                                                        ESTM233
023500 77  WS-OPEN-VAGA                   PIC  X     VALUE 'N'.               ESTM234
023600     88  88-OPEN-VAGA-SI                       VALUE 'S'.               ESTM235
023700     88  88-OPEN-VAGA-NO                       VALUE 'N'.               ESTM236
023800                                                                        ESTM237
023900*    FILE STATUS Y SWITCH DE APERTURA DE ESTACHIS, MAS LOS              ESTM238
024000*    CONTADORES DE LECTURA/GRABACION DEL HISTORICO.                     ESTM239
024100 77  FS-ESTACHIS                    PIC  X(02) VALUE ' '.               ESTM240
024200     88  88-FS-ESTACHIS-OK                     VALUE '00'.              ESTM241
024300     88  88-FS-ESTACHIS-EOF                    VALUE '10'.              ESTM242
024400                                                                        ESTM243
024500 77  WS-OPEN-ESTACHIS                PIC  X    VALUE 'N'.               ESTM244
024600     88  88-OPEN-ESTACHIS-SI                   VALUE 'S'.               ESTM245
024700     88  88-OPEN-ESTACHIS-NO                   VALUE 'N'.               ESTM246
024800                                                                        ESTM247
024900 77  WS-LEIDOS-ESTACHIS              PIC  9(09) COMP VALUE 0.           ESTM248
025000 77  WS-GRABADOS-ESTACHIS            PIC  9(09) COMP VALUE 0.           ESTM249
025100 77  WS-GRABADOS-ESTACHIS-ED         PIC  ZZZ.ZZZ.ZZ9.                  ESTM250
025200                                                                        ESTM251
025300*    FILE STATUS Y SWITCH DE APERTURA DEL RELATORIO - NO SE             ESTM252
025400*    DEFINE 88-EOF PORQUE EL ARCHIVO SIEMPRE SE ABRE OUTPUT.            ESTM253
025500 77  FS-RELATORIO                   PIC  X(02) VALUE ' '.               ESTM254
025600     88  88-FS-RELATORIO-OK                    VALUE '00'.              ESTM255
025700                                                                        ESTM256
025800 77  WS-OPEN-RELATORIO               PIC  X    VALUE 'N'.               ESTM257
025900     88  88-OPEN-RELATORIO-SI                  VALUE 'S'.               ESTM258
026000     88  88-OPEN-RELATORIO-NO                  VALUE 'N'.               ESTM259
026100                                                                        ESTM260
026200 77  WS-GRABADOS-RELATORIO           PIC  9(09) COMP VALUE 0.           ESTM261
026300 77  WS-GRABADOS-RELATORIO-ED        PIC  ZZZ.ZZZ.ZZ9.                  ESTM262
026400                                                                        ESTM263
026500*    CONTADORES DE CONTROL DEL PROCESO (ENTRADAS, SALIDAS Y             ESTM264
026600*    LOS TRES MOTIVOS DE RECHAZO) - SE INFORMAN EN 30100.               ESTM265
026700 77  WS-CANT-ENTRADAS                PIC  9(09) COMP VALUE 0.           ESTM266
026800 77  WS-CANT-SAIDAS                  PIC  9(09) COMP VALUE 0.           ESTM267
026900 77  WS-CANT-REJ-JA-ESTAC            PIC  9(09) COMP VALUE 0.           ESTM268
027000 77  WS-CANT-REJ-SEM-VAGA            PIC  9(09) COMP VALUE 0.           ESTM269
027100 77  WS-CANT-REJ-NAO-ENCONTRADO      PIC  9(09) COMP VALUE 0.           ESTM270
027200*    CONTADORES AGREGADOS POR SP-0133 PARA LAS BAJAS DE VAGA            ESTM271
027300*    Y DE VEICULO (VER 26000/27000 MAS ABAJO).                          ESTM272
027400 77  WS-CANT-BAIXAS-VAGA             PIC  9(09) COMP VALUE 0.           ESTM273
027500 77  WS-CANT-BAIXAS-VEICULO          PIC  9(09) COMP VALUE 0.           ESTM274
027600 77  WS-CANT-REJ-VAGA-OCUPADA        PIC  9(09) COMP VALUE 0.           ESTM275
027700 77  WS-CANT-REJ-VEIC-ATIVO          PIC  9(09) COMP VALUE 0.           ESTM276
027800 77  WS-CANT-ED                      PIC  ZZZ.ZZZ.ZZ9.                  ESTM277
027900*    OCUPACION DEL ESTACIONAMIENTO, ACTUALIZADA POR                     ESTM278
028000*    10300-CONTA-VAGAS AL INICIO Y POR CADA ENTRADA/SAIDA.              ESTM279
028100 77  WS-TOTAL-VAGAS                  PIC  9(05) COMP VALUE 0.           ESTM280
028200 77  WS-VAGAS-OCUPADAS               PIC  9(05) COMP VALUE 0.           ESTM281
028300 77  WS-VAGAS-LIVRES                 PIC  9(05) COMP VALUE 0.           ESTM282
028400 77  WS-VAGAS-ED                     PIC  ZZ.ZZ9.                       ESTM283
028500                                                                        ESTM284
028600*    ACUMULADOR DEL VALOR COBRADO EN TODAS LAS SAIDAS DEL DIA.          ESTM285
028700 77  WS-VALOR-TOTAL-COBRADO          PIC S9(009)V99 COMP-3 VALUE 0.     ESTM286
028800 77  WS-VALOR-TOTAL-ED                PIC  ZZZ,ZZZ,ZZ9.99-.             ESTM287
028900                                                                        ESTM288
029000*    SIGUIENTE NUMERO DE MOVIMIENTO A ASIGNAR EN LA TABLA               ESTM289
029100*    WT-ESTAC-TABELA - SE ACTUALIZA CARGANDO EL HISTORICO               ESTM290
029200*    (10220) Y AL GRABAR CADA NUEVA ENTRADA (21400).                    ESTM291
029300 77  WS-PROX-ID-ESTAC                PIC  9(009) COMP VALUE 0.          ESTM292
029400                                                                        ESTM293
029500*    NUMERO DE HOJA DEL RELATORIO Y CONTROL DE SALTO DE                 ESTM294
029600*    PAGINA.  WS-LINEA ARRANCA EN 80 (MAYOR QUE                         ESTM295
029700*    WCN-LINEAS-MAX) PARA FORZAR LA IMPRESION DE TITULOS                ESTM296
029800*    EN LA PRIMERA LINEA DEL RELATORIO.                                 ESTM297
029900 77  WS-HOJA                         PIC  9(05) COMP.                   ESTM298
030000 77  WS-HOJA-ED                      PIC  ZZ.ZZZ.                       ESTM299
030100 77  WS-LINEA                        PIC  9(02) COMP VALUE 80.          ESTM300
030200 77  WCN-LINEAS-MAX                  PIC  9(02) COMP VALUE 55.          ESTM301
030300                                                                        ESTM302
030400*    PARRAFO Y MENSAJE DE ERROR DE USO GENERAL, INFORMADOS              ESTM303
030500*    A WCANCELA-PARRAFO ANTE UN FILE STATUS DISTINTO DE OK.             ESTM304
030600 77  WS-PARRAFO                      PIC  X(50) VALUE ' '.              ESTM305
030700 77  WS-MJE-ERROR                    PIC  X(80) VALUE ' '.              ESTM306
030800                                                                        ESTM307
030900*    SWITCHES DE BUSQUEDA - INDICAN SI 21310/21100                      ESTM308
031000*    ENCONTRARON LO QUE BUSCABAN.                                       ESTM309
031100 77  WS-ACHOU-VAGA                   PIC  X     VALUE 'N'.              ESTM310
031200     88  88-ACHOU-VAGA-SI                       VALUE 'S'.              ESTM311
031300     88  88-ACHOU-VAGA-NO                       VALUE 'N'.              ESTM312
031400                                                                        ESTM313
031500 77  WS-ACHOU-ESTAC-ATIVO            PIC  X     VALUE 'N'.              ESTM314
031600     88  88-ACHOU-ESTAC-ATIVO-SI                VALUE 'S'.              ESTM315
031700     88  88-ACHOU-ESTAC-ATIVO-NO                VALUE 'N'.              ESTM316
031800                                                                        ESTM317
031900*    SWITCHES DE VALIDACION DE BAJA AGREGADOS POR SP-0133 -             ESTM318
032000*    VER 26100-VALIDA-BAIXA-VAGA / 27100-VALIDA-BAIXA-VEICULO.          ESTM319
032100 77  WS-VAG-BAIXA                    PIC  X     VALUE 'N'.              ESTM320
032200     88  88-VAG-BAIXA-OK                        VALUE 'S'.              ESTM321
032300     88  88-VAG-BAIXA-NO                        VALUE 'N'.              ESTM322
032400                                                                        ESTM323
032500 77  WS-VEI-BAIXA                    PIC  X     VALUE 'N'.              ESTM324
032600     88  88-VEI-BAIXA-OK                        VALUE 'S'.              ESTM325
032700     88  88-VEI-BAIXA-NO                        VALUE 'N'.              ESTM326
032800                                                                        ESTM327
032900*    INDICE VERDADERO DE LA OCORRENCIA ATIVA ENCONTRADA POR             ESTM328
033000*    21110-COMPARA-OCORRENCIA - CORRECCION SP-0121 (VER                 ESTM329
033100*    HISTORIA DE CAMBIOS AL INICIO DEL PROGRAMA).                       ESTM330
033200 77  WS-ESTAC-IDX-ACHADO           PIC  9(005) COMP VALUE 0.            ESTM331
033300 77  WS-SAIDA-TIMESTAMP               PIC  9(014) VALUE 0.              ESTM332
033400 77  WS-VAL-VALOR-ED                  PIC  ZZZ,ZZ9.99.                  ESTM333
033500                                                                        ESTM334
033600*    DESGLOSE DE FUNCTION CURRENT-DATE, USADO PARA ARMAR EL             ESTM335
033700*    TIMESTAMP DE ENTRADA/SAIDA (CCYYMMDDHHMMSS) Y LA FECHA             ESTM336
033800*    DEL RELATORIO.                                                     ESTM337
033900 01  WS-CURRENT-DATE.                                                   ESTM338
034000     03  WS-CURRENT-DATE-DATE.                                          ESTM339
034100         05  WS-CURRENT-DATE-YYYY    PIC 9(04) VALUE 0.                 ESTM340
034200         05  WS-CURRENT-DATE-MM      PIC 9(02) VALUE 0.                 ESTM341
034300         05  WS-CURRENT-DATE-DD      PIC 9(02) VALUE 0.                 ESTM342
034400     03  WS-CURRENT-DATE-TIME.                                          ESTM343
034500         05  WS-CURRENT-DATE-HS      PIC 9(02) VALUE 0.                 ESTM344
034600         05  WS-CURRENT-DATE-MS      PIC 9(02) VALUE 0.                 ESTM345
034700         05  WS-CURRENT-DATE-SS      PIC 9(02) VALUE 0.                 ESTM346
034800                                                                        ESTM347
034900*-----------------------------------------------------                  ESTM348
035000* DEFINICION DEL ARCHIVO DE TRANSACCIONES DEL DIA                       ESTM349
035100*-----------------------------------------------------                  ESTM350
035200     COPY WTRANENT.                                                     ESTM351
035300                                                                        ESTM352
035400*------------------------------------                                   ESTM353
035500* DEFINICION DEL MAESTRO DE VEHICULOS                                   ESTM354
035600*------------------------------------                                   ESTM355
035700     COPY WVEICULO.                                                     ESTM356
035800                                                                        ESTM357
035900*------------------------------------                                   ESTM358
036000* DEFINICION DEL MAESTRO DE VAGAS                                       ESTM359
036100*------------------------------------                                   ESTM360
036200     COPY WVAGA.                                                        ESTM361
036300                                                                        ESTM362
036400*---------------------------------------------------------              ESTM363
036500* DEFINICION DEL HISTORICO DE MOVIMIENTOS Y CAMPOS DE                   ESTM364
036600* TRABAJO PARA EL CALCULO DE DURACAO Y VALOR-COBRADO                    ESTM365
036700*---------------------------------------------------------              ESTM366
036800     COPY WESTAC.                                                       ESTM367
036900                                                                        ESTM368
037000*------------------------------------                                   ESTM369
037100* DEFINICION DE LINEA DE IMPRESION                                      ESTM370
037200*------------------------------------                                   ESTM371
037300     COPY WLINEA.                                                       ESTM372
037400                                                                        ESTM373
037500*---------------------------------------------------                    ESTM374
037600* DEFINICION DE COPY WORKING RUTINA DE CANCELACION                      ESTM375
037700*---------------------------------------------------                    ESTM376
037800     COPY WCANCELA.                                                     ESTM377
037900                                                                        ESTM378
038000 PROCEDURE DIVISION.                                                    ESTM379
038100*------------------                                                     ESTM380
038200                                                                        ESTM381
038300 00000-CUERPO-PRINCIPAL.                                                ESTM382
038400*                                                                       ESTM383
038500*    PARRAFO PRINCIPAL - ABRE ARCHIVOS Y LEE LA PRIMERA TRANEN,         ESTM384
038600*    PROCESA UNA TRANSACCION POR VUELTA HASTA EL FIN DEL                ESTM385
038700*    ARCHIVO DE ENTRADA, Y AL TERMINAR REGRABA EL HISTORICO             ESTM386
038800*    Y CIERRA TODO ANTES DE VOLVER AL SISTEMA OPERATIVO.                ESTM387
038900*                                                                       ESTM388
039000*-----------------------                                                ESTM389
039100                                                                        ESTM390
039200     PERFORM 10000-INICIO.                                              ESTM391
039300                                                                        ESTM392
039400     PERFORM 20000-PROCESO                                              ESTM393
039500       UNTIL 88-FS-TRANENT-EOF.                                         ESTM394
039600                                                                        ESTM395
039700     PERFORM 30000-FINALIZO.                                            ESTM396
039800                                                                        ESTM397
039900     STOP RUN.                                                          ESTM398
040000                                                                        ESTM399
040100 10000-INICIO.                                                          ESTM400
040200*-------------                                                          ESTM401
040300*    RUTINA DE ARRANQUE DEL PROCESO.  ABRE LOS 5 ARCHIVOS,              ESTM402
040400*    CARGA A MEMORIA EL HISTORICO Y LA OCUPACION DE VAGAS, Y            ESTM403
040500*    POSICIONA LA PRIMERA TRANSACCION A PROCESAR.                       ESTM404
040600*                                                                       ESTM405
040700*    A PARTIR DE SP-0134 EL ARRANQUE SE HACE CON UN UNICO               ESTM406
040800*    PERFORM ... THRU QUE RECORRE 10100/10200/10300 EN EL               ESTM407
040900*    ORDEN FISICO EN QUE ESTAN ESCRITOS EN EL PROGRAMA.                 ESTM408
041000*-------------                                                          ESTM409
041100                                                                        ESTM410
041200     INITIALIZE WCANCELA.                                               ESTM411
041300     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.              ESTM412
041400                                                                        ESTM413
041500     PERFORM 10100-ABRO-ARCHIVOS THRU FIN-10300.                        ESTM414
041600                                                                        ESTM415
041700     PERFORM 11000-READ-TRANENT.                                        ESTM416
041800                                                                        ESTM417
041900 FIN-10000.                                                             ESTM418
042000     EXIT.                                                              ESTM419
042100                                                                        ESTM420
042200 10100-ABRO-ARCHIVOS.                                                   ESTM421
042300*                                                                       ESTM422
042400*    ABRE LOS 5 ARCHIVOS DEL PROCESO Y VERIFICA CADA FILE               ESTM423
042500*    STATUS - CUALQUIER APERTURA QUE NO DE '00' CANCELA EL              ESTM424
042600*    RUN, YA QUE SIN LOS 5 ARCHIVOS DISPONIBLES NO HAY FORMA            ESTM425
042700*    DE GARANTIZAR LA INTEGRIDAD DE LA OCUPACION DE VAGAS.              ESTM426
042800*                                                                       ESTM427
042900*--------------------                                                   ESTM428
043000                                                                        ESTM429
043100     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                     ESTM430
043200                                                                        ESTM431
043300*    ARCHIVO DE TRANSACCIONES - SOLO LECTURA.                           ESTM432
043400     OPEN INPUT   TRANENT.                                              ESTM433
043500                                                                        ESTM434
043600     EVALUATE FS-TRANENT                                                ESTM435
043700         WHEN '00'                                                      ESTM436
043800              SET 88-OPEN-TRANENT-SI TO TRUE                            ESTM437
043900*    OPEN OK - SE PRENDE EL SWITCH DE ARCHIVO ABIERTO.                  ESTM438
044000         WHEN OTHER                                                     ESTM439
044100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM440
044200              MOVE 'TRANENT '        TO WCANCELA-RECURSO                ESTM441
044300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION              ESTM442
044400              MOVE FS-TRANENT        TO WCANCELA-CODRET                 ESTM443
044500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE                ESTM444
044600              GO TO 99999-CANCELO                                       ESTM445
044700     END-EVALUATE.                                                      ESTM446
044800                                                                        ESTM447
044900*    MAESTRO DE VEHICULOS - I-O PORQUE 21210 PUEDE DAR                  ESTM448
045000*    DE ALTA UN VEHICULO NUEVO EN EL MISMO RUN.                         ESTM449
045100     OPEN I-O     VEICULO.                                              ESTM450
045200                                                                        ESTM451
045300     EVALUATE FS-VEICULO                                                ESTM452
045400         WHEN '00'                                                      ESTM453
045500              SET 88-OPEN-VEICULO-SI TO TRUE                            ESTM454
045600*    IDEM PARA VEICULO.                                                 ESTM455
045700         WHEN OTHER                                                     ESTM456
045800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM457
045900              MOVE 'VEICULO '        TO WCANCELA-RECURSO                ESTM458
046000              MOVE 'OPEN I-O  '      TO WCANCELA-OPERACION              ESTM459
046100              MOVE FS-VEICULO        TO WCANCELA-CODRET                 ESTM460
046200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE                ESTM461
046300              GO TO 99999-CANCELO                                       ESTM462
046400     END-EVALUATE.                                                      ESTM463
046500                                                                        ESTM464
046600*    MAESTRO DE VAGAS - I-O PORQUE 21300/22200 ACTUALIZAN               ESTM465
046700*    EL ESTADO DE OCUPACION EN EL MISMO RUN.                            ESTM466
046800     OPEN I-O     VAGA.                                                 ESTM467
046900                                                                        ESTM468
047000     EVALUATE FS-VAGA                                                   ESTM469
047100         WHEN '00'                                                      ESTM470
047200              SET 88-OPEN-VAGA-SI    TO TRUE                            ESTM471
047300*    IDEM PARA VAGA.                                                    ESTM472
047400         WHEN OTHER                                                     ESTM473
047500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM474
047600              MOVE 'VAGA    '        TO WCANCELA-RECURSO                ESTM475
047700              MOVE 'OPEN I-O  '      TO WCANCELA-OPERACION              ESTM476
047800              MOVE FS-VAGA           TO WCANCELA-CODRET                 ESTM477
047900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE                ESTM478
048000              GO TO 99999-CANCELO                                       ESTM479
048100     END-EVALUATE.                                                      ESTM480
048200                                                                        ESTM481
048300*    HISTORICO ANTERIOR - SOLO LECTURA (SE REGRABA POR                  ESTM482
048400*    COMPLETO AL FINAL, NO SE ACTUALIZA IN-PLACE).                      ESTM483
048500     OPEN I-O     ESTACHIS.                                             ESTM484
048600                                                                        ESTM485
048700     EVALUATE FS-ESTACHIS                                               ESTM486
048800         WHEN '00'                                                      ESTM487
048900              SET 88-OPEN-ESTACHIS-SI TO TRUE                           ESTM488
049000*    STATUS 05 (ARCHIVO NUEVO SIN REGISTROS) TAMBIEN SE                 ESTM489
049100*    ACEPTA COMO APERTURA CORRECTA - EL PRIMER RUN NO TIENE             ESTM490
049200*    HISTORICO PREVIO.                                                  ESTM491
049300         WHEN '05'                                                      ESTM492
049400              SET 88-OPEN-ESTACHIS-SI TO TRUE                           ESTM493
049500*    IDEM PARA ESTACHIS - SE ACEPTAN '00' Y '05'.                       ESTM494
049600         WHEN OTHER                                                     ESTM495
049700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM496
049800              MOVE 'ESTACHIS'        TO WCANCELA-RECURSO                ESTM497
049900              MOVE 'OPEN I-O  '      TO WCANCELA-OPERACION              ESTM498
050000              MOVE FS-ESTACHIS       TO WCANCELA-CODRET                 ESTM499
050100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE                ESTM500
050200              GO TO 99999-CANCELO                                       ESTM501
050300     END-EVALUATE.                                                      ESTM502
050400                                                                        ESTM503
050500*    RELATORIO DEL DIA - SE GENERA DE NUEVO EN CADA RUN.                ESTM504
050600*    RELATORIO SE ABRE SIEMPRE EN OUTPUT - CADA CORRIDA                 ESTM505
050700*    GENERA UN LISTADO NUEVO, NO SE ACUMULA CONTRA EL                   ESTM506
050800*    LISTADO DE LA CORRIDA ANTERIOR.                                    ESTM507
050900     OPEN OUTPUT  RELATORIO.                                            ESTM508
051000                                                                        ESTM509
051100     EVALUATE FS-RELATORIO                                              ESTM510
051200         WHEN '00'                                                      ESTM511
051300              SET 88-OPEN-RELATORIO-SI TO TRUE                          ESTM512
051400*    IDEM PARA RELATORIO.                                               ESTM513
051500         WHEN OTHER                                                     ESTM514
051600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM515
051700              MOVE 'RELATORIO'       TO WCANCELA-RECURSO                ESTM516
051800              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION              ESTM517
051900              MOVE FS-RELATORIO      TO WCANCELA-CODRET                 ESTM518
052000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE                ESTM519
052100              GO TO 99999-CANCELO                                       ESTM520
052200     END-EVALUATE.                                                      ESTM521
052300                                                                        ESTM522
052400 FIN-10100.                                                             ESTM523
052500     EXIT.                                                              ESTM524
052600                                                                        ESTM525
052700 10200-CARREGA-HISTORICO.                                               ESTM526
052800*------------------------                                               ESTM527
052900*    CARGA COMPLETA DEL HISTORICO DE MOVIMIENTOS EN LA TABLA            ESTM528
053000*    WT-ESTAC-TABELA.  EL ARCHIVO ES SECUENCIAL, NO INDEXADO,           ESTM529
053100*    POR LO QUE LA BUSQUEDA POR PLACA/STATUS DEBE HACERSE EN            ESTM530
053200*    MEMORIA (VER 21100-LOCALIZA-ESTAC-ATIVO).                          ESTM531
053300                                                                        ESTM532
053400     MOVE '10200-CARREGA-HISTORICO'  TO WS-PARRAFO.                     ESTM533
053500                                                                        ESTM534
053600     SET WT-ESTAC-IDX                TO 1.                              ESTM535
053700     MOVE 0                          TO WT-ESTAC-QTDE.                  ESTM536
053800     MOVE 0                          TO WS-PROX-ID-ESTAC.               ESTM537
053900                                                                        ESTM538
054000     PERFORM 10210-READ-ESTACHIS.                                       ESTM539
054100     PERFORM 10220-ACUMULA-HISTORICO                                    ESTM540
054200         UNTIL 88-FS-ESTACHIS-EOF.                                      ESTM541
054300                                                                        ESTM542
054400 FIN-10200.                                                             ESTM543
054500     EXIT.                                                              ESTM544
054600                                                                        ESTM545
054700 10300-CONTA-VAGAS.                                                     ESTM546
054800*------------------                                                     ESTM547
054900*    RECORRE EL MAESTRO DE VAGAS DE PUNTA A PUNTA PARA OBTENER          ESTM548
055000*    LOS TOTALES DE VAGAS OCUPADAS/LIBRES QUE SE INFORMAN AL            ESTM549
055100*    CIERRE DEL PROCESO (VER 30100-TOTALES-CONTROL).                    ESTM550
055200                                                                        ESTM551
055300     MOVE '10300-CONTA-VAGAS'        TO WS-PARRAFO.                     ESTM552
055400     MOVE 0                          TO WS-TOTAL-VAGAS                  ESTM553
055500                                         WS-VAGAS-OCUPADAS              ESTM554
055600                                         WS-VAGAS-LIVRES.               ESTM555
055700                                                                        ESTM556
055800     MOVE LOW-VALUES                 TO REG-VAG-NUMERO-FD.              ESTM557
055900                                                                        ESTM558
056000*    SE REPOSICIONA SIEMPRE DESDE EL PRINCIPIO DEL MAESTRO -            ESTM559
056100*    NO SE GUARDA UN PUNTERO DE LA ULTIMA VAGA USADA, ASI QUE           ESTM560
056200*    LAS VAGAS BAJAS SE OCUPAN PRIMERO EN CADA ENTRADA.                 ESTM561
056300     START VAGA KEY IS >= REG-VAG-NUMERO-FD                             ESTM562
056400         INVALID KEY                                                    ESTM563
056500             SET 88-FS-VAGA-EOF      TO TRUE                            ESTM564
056600     END-START.                                                         ESTM565
056700                                                                        ESTM566
056800     IF NOT 88-FS-VAGA-EOF                                              ESTM567
056900        PERFORM 10310-READ-VAGA-NEXT                                    ESTM568
057000        PERFORM 10320-ACUMULA-VAGA                                      ESTM569
057100            UNTIL 88-FS-VAGA-EOF                                        ESTM570
057200     END-IF.                                                            ESTM571
057300                                                                        ESTM572
057400 FIN-10300.                                                             ESTM573
057500     EXIT.                                                              ESTM574
057600                                                                        ESTM575
057700 10210-READ-ESTACHIS.                                                   ESTM576
057800*                                                                       ESTM577
057900*    LEE UN REGISTRO DEL HISTORICO Y LO DEJA EN REG-ESTAC               ESTM578
058000*    PARA QUE 10220 LO ACUMULE EN LA TABLA WT-ESTAC-TABELA.             ESTM579
058100*                                                                       ESTM580
058200*--------------------                                                   ESTM581
058300                                                                        ESTM582
058400     MOVE '10210-READ-ESTACHIS'      TO WS-PARRAFO.                     ESTM583
058500                                                                        ESTM584
058600     READ ESTACHIS INTO REG-ESTAC.                                      ESTM585
058700                                                                        ESTM586
058800*    SI EL VEICULO YA EXISTE (FS OK) NO SE HACE NADA MAS;               ESTM587
058900*    SI NO EXISTE (NOKEY) SE DA DE ALTA CON LOS DATOS TRAIDOS           ESTM588
059000*    EN LA TRANSACCION; CUALQUIER OTRO STATUS ES ERROR DE E/S.          ESTM589
059100     EVALUATE TRUE                                                      ESTM590
059200         WHEN 88-FS-ESTACHIS-OK                                         ESTM591
059300              ADD 1                  TO WS-LEIDOS-ESTACHIS              ESTM592
059400         WHEN 88-FS-ESTACHIS-EOF                                        ESTM593
059500              CONTINUE                                                  ESTM594
059600*    STATUS DISTINTO DE OK/EOF EN LA LECTURA - ERROR DE E/S.            ESTM595
059700         WHEN OTHER                                                     ESTM596
059800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM597
059900              MOVE 'ESTACHIS'        TO WCANCELA-RECURSO                ESTM598
060000              MOVE 'READ'            TO WCANCELA-OPERACION              ESTM599
060100              MOVE FS-ESTACHIS       TO WCANCELA-CODRET                 ESTM600
060200              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE                ESTM601
060300              GO TO 99999-CANCELO                                       ESTM602
060400     END-EVALUATE.                                                      ESTM603
060500                                                                        ESTM604
060600 FIN-10210.                                                             ESTM605
060700     EXIT.                                                              ESTM606
060800                                                                        ESTM607
060900 10220-ACUMULA-HISTORICO.                                               ESTM608
061000*------------------------                                               ESTM609
061100*    AGREGA UNA OCORRENCIA A LA TABLA WT-ESTAC-TABELA POR CADA          ESTM610
061200*    REGISTRO LEIDO DE ESTACHIS Y AVANZA LA LECTURA AL SIGUIENTE.       ESTM611
061300*    SEPARADO DE 10200 PARA NO USAR PERFORM ... END-PERFORM EN          ESTM612
061400*    LINEA (NORMA DE CODIFICACION DEL AREA DE SISTEMAS).                ESTM613
061500                                                                        ESTM614
061600*    UNA OCORRENCIA DE LA TABLA POR CADA REGISTRO DEL                   ESTM615
061700*    HISTORICO, SIN IMPORTAR SI ESTA ATIVO O FINALIZADO.                ESTM616
061800     ADD 1                           TO WT-ESTAC-QTDE.                  ESTM617
061900     SET WT-ESTAC-IDX                TO WT-ESTAC-QTDE.                  ESTM618
062000     MOVE REG-EST-ID                 TO WT-EST-ID (WT-ESTAC-IDX).       ESTM619
062100     MOVE REG-EST-PLACA-VEICULO      TO WT-EST-PLACA-VEICULO            ESTM620
062200                                                    (WT-ESTAC-IDX).     ESTM621
062300     MOVE REG-EST-NUMERO-VAGA        TO WT-EST-NUMERO-VAGA              ESTM622
062400                                                    (WT-ESTAC-IDX).     ESTM623
062500     MOVE REG-EST-DATA-HORA-ENTRADA  TO WT-EST-DATA-HORA-ENTRADA        ESTM624
062600                                                    (WT-ESTAC-IDX).     ESTM625
062700     MOVE REG-EST-DATA-HORA-SAIDA    TO WT-EST-DATA-HORA-SAIDA          ESTM626
062800                                                    (WT-ESTAC-IDX).     ESTM627
062900     MOVE REG-EST-VALOR-COBRADO      TO WT-EST-VALOR-COBRADO            ESTM628
063000                                                    (WT-ESTAC-IDX).     ESTM629
063100     MOVE REG-EST-STATUS             TO WT-EST-STATUS                   ESTM630
063200                                                    (WT-ESTAC-IDX).     ESTM631
063300                                                                        ESTM632
063400     IF REG-EST-ID > WS-PROX-ID-ESTAC                                   ESTM633
063500        MOVE REG-EST-ID              TO WS-PROX-ID-ESTAC                ESTM634
063600     END-IF.                                                            ESTM635
063700                                                                        ESTM636
063800     PERFORM 10210-READ-ESTACHIS.                                       ESTM637
063900                                                                        ESTM638
064000 FIN-10220.                                                             ESTM639
064100     EXIT.                                                              ESTM640
064200                                                                        ESTM641
064300 10310-READ-VAGA-NEXT.                                                  ESTM642
064400*                                                                       ESTM643
064500*    AVANZA SECUENCIALMENTE SOBRE VAGA (ORDEN DE CLAVE) PARA            ESTM644
064600*    EL CONTEO INICIAL DE OCUPACION - NO CONFUNDIR CON EL               ESTM645
064700*    START/READ NEXT DE 21310, QUE BUSCA LA PRIMERA LIBRE.              ESTM646
064800*                                                                       ESTM647
064900*---------------------                                                  ESTM648
065000                                                                        ESTM649
065100     MOVE '10310-READ-VAGA-NEXT'     TO WS-PARRAFO.                     ESTM650
065200                                                                        ESTM651
065300     READ VAGA NEXT RECORD INTO REG-VAGA                                ESTM652
065400         AT END                                                         ESTM653
065500             SET 88-FS-VAGA-EOF      TO TRUE                            ESTM654
065600     END-READ.                                                          ESTM655
065700                                                                        ESTM656
065800     IF NOT 88-FS-VAGA-EOF                                              ESTM657
065900*    IDEM PARA VAGA.                                                    ESTM658
066000        IF NOT 88-FS-VAGA-OK                                            ESTM659
066100           MOVE WS-PARRAFO           TO WCANCELA-PARRAFO                ESTM660
066200           MOVE 'VAGA    '           TO WCANCELA-RECURSO                ESTM661
066300           MOVE 'READ NEXT '         TO WCANCELA-OPERACION              ESTM662
066400           MOVE FS-VAGA              TO WCANCELA-CODRET                 ESTM663
066500           MOVE 'ERROR EN READ'      TO WCANCELA-MENSAJE                ESTM664
066600           GO TO 99999-CANCELO                                          ESTM665
066700        END-IF                                                          ESTM666
066800     END-IF.                                                            ESTM667
066900                                                                        ESTM668
067000 FIN-10310.                                                             ESTM669
067100     EXIT.                                                              ESTM670
067200                                                                        ESTM671
067300 10320-ACUMULA-VAGA.                                                    ESTM672
067400*-------------------                                                    ESTM673
067500*    SUMA UNA VAGA A LOS TOTALES SEGUN SU ESTADO Y AVANZA LA            ESTM674
067600*    LECTURA AL SIGUIENTE REGISTRO DEL MAESTRO.  SEPARADO DE            ESTM675
067700*    10300 PARA NO USAR PERFORM ... END-PERFORM EN LINEA.               ESTM676
067800                                                                        ESTM677
067900     ADD 1                           TO WS-TOTAL-VAGAS.                 ESTM678
068000                                                                        ESTM679
068100     IF 88-VAG-OCUPADA                                                  ESTM680
068200        ADD 1                        TO WS-VAGAS-OCUPADAS               ESTM681
068300     ELSE                                                               ESTM682
068400        ADD 1                        TO WS-VAGAS-LIVRES                 ESTM683
068500     END-IF.                                                            ESTM684
068600                                                                        ESTM685
068700     PERFORM 10310-READ-VAGA-NEXT.                                      ESTM686
068800                                                                        ESTM687
068900 FIN-10320.                                                             ESTM688
069000     EXIT.                                                              ESTM689
069100                                                                        ESTM690
069200 11000-READ-TRANENT.                                                    ESTM691
069300*                                                                       ESTM692
069400*    LEE LA SIGUIENTE TRANSACCION DEL DIA (ENTRADA O SAIDA).            ESTM693
069500*    AL LLEGAR AL FIN DE ARCHIVO PRENDE 88-FS-TRANENT-EOF, QUE          ESTM694
069600*    CORTA EL PERFORM ... UNTIL DE 00000-CUERPO-PRINCIPAL.              ESTM695
069700*                                                                       ESTM696
069800*-------------------                                                    ESTM697
069900                                                                        ESTM698
070000     MOVE '11000-READ-TRANENT'       TO WS-PARRAFO.                     ESTM699
070100                                                                        ESTM700
070200     INITIALIZE REG-TRANENT.                                            ESTM701
070300                                                                        ESTM702
070400     READ TRANENT INTO REG-TRANENT.                                     ESTM703
070500                                                                        ESTM704
070600     EVALUATE TRUE                                                      ESTM705
070700         WHEN 88-FS-TRANENT-OK                                          ESTM706
070800              ADD 1                  TO WS-LEIDOS-TRANENT               ESTM707
070900         WHEN 88-FS-TRANENT-EOF                                         ESTM708
071000              CONTINUE                                                  ESTM709
071100*    IDEM PARA LA LECTURA DE TRANENT.                                   ESTM710
071200         WHEN OTHER                                                     ESTM711
071300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM712
071400              MOVE 'TRANENT '        TO WCANCELA-RECURSO                ESTM713
071500              MOVE 'READ'            TO WCANCELA-OPERACION              ESTM714
071600              MOVE FS-TRANENT        TO WCANCELA-CODRET                 ESTM715
071700              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE                ESTM716
071800              GO TO 99999-CANCELO                                       ESTM717
071900     END-EVALUATE.                                                      ESTM718
072000                                                                        ESTM719
072100 FIN-11000.                                                             ESTM720
072200     EXIT.                                                              ESTM721
072300                                                                        ESTM722
072400 20000-PROCESO.                                                         ESTM723
072500*                                                                       ESTM724
072600*    DESPACHA CADA TRANSACCION SEGUN TRAN-ACAO Y LUEGO TRAE             ESTM725
072700*    LA SIGUIENTE - LAS ACCIONES NO PREVISTAS (NI 'E' NI 'S')           ESTM726
072800*    SE CUENTAN COMO RECHAZO PERO NO CORTAN EL PROCESO.                 ESTM727
072900*                                                                       ESTM728
073000*--------------                                                         ESTM729
073100                                                                        ESTM730
073200     MOVE ' '                        TO WS-MJE-ERROR.                   ESTM731
073300                                                                        ESTM732
073400     EVALUATE TRUE                                                      ESTM733
073500         WHEN 88-TRAN-ACAO-ENTRADA                                      ESTM734
073600              PERFORM 21000-PROCESA-ENTRADA                             ESTM735
073700         WHEN 88-TRAN-ACAO-SAIDA                                        ESTM736
073800              PERFORM 22000-PROCESA-SAIDA                               ESTM737
073900*    BAJAS AGREGADAS POR SP-0133 - NO TOCAN EL HISTORICO DE             ESTM738
074000*    MOVIMENTOS, SOLO LOS MAESTROS DE VAGA Y DE VEICULO.                ESTM739
074100         WHEN 88-TRAN-ACAO-BAIXAVAG                                     ESTM740
074200              PERFORM 26000-PROCESA-BAIXA-VAGA                          ESTM741
074300         WHEN 88-TRAN-ACAO-BAIXAVEI                                     ESTM742
074400              PERFORM 27000-PROCESA-BAIXA-VEICULO                       ESTM743
074500*    NINGUNA ACAO PREVISTA - SE CANCELA EL RUN PORQUE EL                ESTM744
074600*    ARCHIVO DE ENTRADA ESTA CORROMPIDO.                                ESTM745
074700         WHEN OTHER                                                     ESTM746
074800              DISPLAY 'ACAO DE TRANSACCION INVALIDA: ' TRAN-ACAO        ESTM747
074900              STOP RUN                                                  ESTM748
075000     END-EVALUATE.                                                      ESTM749
075100                                                                        ESTM750
075200     PERFORM 23100-IMPRIMO-DETALLE.                                     ESTM751
075300                                                                        ESTM752
075400     PERFORM 11000-READ-TRANENT.                                        ESTM753
075500                                                                        ESTM754
075600 FIN-20000.                                                             ESTM755
075700     EXIT.                                                              ESTM756
075800                                                                        ESTM757
075900 21000-PROCESA-ENTRADA.                                                 ESTM758
076000*----------------------                                                 ESTM759
076100*    PROCESA UNA TRANSACCION DE ENTRADA.  RECHAZA SI EL VEHICULO YA     ESTM760
076200*    ESTA ATIVO O SI NO HAY VAGAS LIBRES; EN CASO CONTRARIO             ESTM761
076300*    LOCALIZA/CREA EL VEHICULO, OCUPA LA VAGA Y GRABA EL                ESTM762
076400*    MOVIMIENTO DE ENTRADA.                                             ESTM763
076500                                                                        ESTM764
076600     PERFORM 21100-LOCALIZA-ESTAC-ATIVO.                                ESTM765
076700                                                                        ESTM766
076800*    SI NO SE ENCONTRO EL MOVIMIENTO (RECHAZO), LA LINEA SALE           ESTM767
076900*    CON LA PLACA Y EL RESTO EN BLANCO - VER HISTORIA SP-0121.          ESTM768
077000     IF 88-ACHOU-ESTAC-ATIVO-SI                                         ESTM769
077100        ADD 1                        TO WS-CANT-REJ-JA-ESTAC            ESTM770
077200        MOVE 'RECHAZADO - VEICULO JA ESTACIONADO'                       ESTM771
077300                                      TO WS-MJE-ERROR                   ESTM772
077400     ELSE                                                               ESTM773
077500        IF WS-VAGAS-LIVRES = 0                                          ESTM774
077600           ADD 1                     TO WS-CANT-REJ-SEM-VAGA            ESTM775
077700           MOVE 'RECHAZADO - ESTACIONAMENTO CHEIO'                      ESTM776
077800                                      TO WS-MJE-ERROR                   ESTM777
077900        ELSE                                                            ESTM778
078000           PERFORM 21200-LOCALIZA-OU-CRIA-VEICULO                       ESTM779
078100           PERFORM 21300-OCUPA-VAGA                                     ESTM780
078200           PERFORM 21400-GRAVA-ENTRADA                                  ESTM781
078300           ADD 1                     TO WS-CANT-ENTRADAS                ESTM782
078400           MOVE 'ENTRADA REGISTRADA'  TO WS-MJE-ERROR                   ESTM783
078500        END-IF                                                          ESTM784
078600     END-IF.                                                            ESTM785
078700                                                                        ESTM786
078800 FIN-21000.                                                             ESTM787
078900     EXIT.                                                              ESTM788
079000                                                                        ESTM789
079100 21100-LOCALIZA-ESTAC-ATIVO.                                            ESTM790
079200*---------------------------                                            ESTM791
079300*    BUSQUEDA SECUENCIAL EN LA TABLA WT-ESTAC-TABELA DEL                ESTM792
079400*    MOVIMIENTO ATIVO DE LA PATENTE INFORMADA.  NO HAY OTRA             ESTM793
079500*    FORMA DE LOCALIZARLO PORQUE EL HISTORICO ES SECUENCIAL.            ESTM794
079600*    LA BUSQUEDA CORTA APENAS 21110 ENCUENTRA UNA OCORRENCIA            ESTM795
079700*    ATIVA, PARA NO RECORRER EL RESTO DE LA TABLA EN VANO.              ESTM796
079800                                                                        ESTM797
079900     SET 88-ACHOU-ESTAC-ATIVO-NO     TO TRUE.                           ESTM798
080000     MOVE 0                          TO WS-ESTAC-IDX-ACHADO.            ESTM799
080100                                                                        ESTM800
080200     PERFORM 21110-COMPARA-OCORRENCIA                                   ESTM801
080300       VARYING WT-ESTAC-IDX FROM 1 BY 1                                 ESTM802
080400         UNTIL WT-ESTAC-IDX > WT-ESTAC-QTDE                             ESTM803
080500            OR 88-ACHOU-ESTAC-ATIVO-SI.                                 ESTM804
080600                                                                        ESTM805
080700 FIN-21100.                                                             ESTM806
080800     EXIT.                                                              ESTM807
080900                                                                        ESTM808
081000 21110-COMPARA-OCORRENCIA.                                              ESTM809
081100*---------------------------                                            ESTM810
081200*    COMPARA LA OCORRENCIA ACTUAL DE LA TABLA CONTRA LA PATENTE         ESTM811
081300*    BUSCADA.  EL INDICE AVANZA SOLO POR LA CLAUSULA VARYING            ESTM812
081400*    DEL PERFORM QUE INVOCA ESTE PARRAFO, POR LO QUE AL SALIR           ESTM813
081500*    DEL PERFORM WT-ESTAC-IDX YA APUNTA UNA POSICION MAS ALLA           ESTM814
081600*    DEL REGISTRO ENCONTRADO (O A QTDE + 1 SI NO HUBO MATCH).           ESTM815
081700*    POR ESO SE GUARDA EL INDICE VERDADERO EN WS-ESTAC-IDX-ACHADO       ESTM816
081800*    APENAS SE LO ENCUENTRA - CORRECCION SP-0121, VER HISTORIA.         ESTM817
081900                                                                        ESTM818
082000     IF WT-EST-PLACA-VEICULO (WT-ESTAC-IDX) = TRAN-PLACA                ESTM819
082100     AND 88-WT-EST-ATIVO (WT-ESTAC-IDX)                                 ESTM820
082200        SET 88-ACHOU-ESTAC-ATIVO-SI  TO TRUE                            ESTM821
082300        SET WS-ESTAC-IDX-ACHADO      TO WT-ESTAC-IDX                    ESTM822
082400     END-IF.                                                            ESTM823
082500                                                                        ESTM824
082600 FIN-21110.                                                             ESTM825
082700     EXIT.                                                              ESTM826
082800                                                                        ESTM827
082900 21200-LOCALIZA-OU-CRIA-VEICULO.                                        ESTM828
083000*-------------------------------                                        ESTM829
083100*    BUSCA LA PATENTE EN VEICULO-MASTER Y, SI NO EXISTE, LA DA          ESTM830
083200*    DE ALTA CON LOS DATOS INFORMADOS EN LA TRANSACCION DE              ESTM831
083300*    ENTRADA.                                                           ESTM832
083400                                                                        ESTM833
083500     MOVE '21200-LOCALIZA-OU-CRIA-VEICULO' TO WS-PARRAFO.               ESTM834
083600                                                                        ESTM835
083700*    LECTURA RANDOM POR LA PATENTE INFORMADA EN LA TRANSACCION.         ESTM836
083800     MOVE TRAN-PLACA                 TO REG-VEI-CHAVE-PLACA-FD.         ESTM837
083900                                                                        ESTM838
084000*    SI LA PATENTE YA EXISTE, SE REUTILIZA EL VEHICULO                  ESTM839
084100*    EXISTENTE SIN TOCAR SUS DATOS - LA TRANSACCION DE                  ESTM840
084200*    ENTRADA NO ES UNA ALTA/BAJA DE VEICULO-MASTER.                     ESTM841
084300     READ VEICULO INTO REG-VEICULO.                                     ESTM842
084400                                                                        ESTM843
084500     EVALUATE TRUE                                                      ESTM844
084600         WHEN 88-FS-VEICULO-OK                                          ESTM845
084700              CONTINUE                                                  ESTM846
084800         WHEN 88-FS-VEICULO-NOKEY                                       ESTM847
084900              INITIALIZE REG-VEICULO                                    ESTM848
085000              MOVE TRAN-PLACA        TO REG-VEI-PLACA                   ESTM849
085100              MOVE TRAN-MARCA        TO REG-VEI-MARCA                   ESTM850
085200              MOVE TRAN-MODELO       TO REG-VEI-MODELO                  ESTM851
085300              MOVE TRAN-COR          TO REG-VEI-COR                     ESTM852
085400              MOVE TRAN-TIPO-VEICULO TO REG-VEI-TIPO-VEICULO            ESTM853
085500              PERFORM 21210-WRITE-VEICULO                               ESTM854
085600              ADD 1                  TO WS-ALTAS-VEICULO                ESTM855
085700*    STATUS DISTINTO DE OK/NOKEY EN LA LECTURA - ERROR DE E/S.          ESTM856
085800         WHEN OTHER                                                     ESTM857
085900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM858
086000              MOVE 'VEICULO '        TO WCANCELA-RECURSO                ESTM859
086100              MOVE 'READ'            TO WCANCELA-OPERACION              ESTM860
086200              MOVE FS-VEICULO        TO WCANCELA-CODRET                 ESTM861
086300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE                ESTM862
086400              PERFORM 99999-CANCELO                                     ESTM863
086500     END-EVALUATE.                                                      ESTM864
086600                                                                        ESTM865
086700 FIN-21200.                                                             ESTM866
086800     EXIT.                                                              ESTM867
086900                                                                        ESTM868
087000 21210-WRITE-VEICULO.                                                   ESTM869
087100*--------------------                                                   ESTM870
087200*    ANTES DE GRABAR SE VERIFICA POR LA VISTA REG-VEI-CHAVE             ESTM871
087300*    (SOLO LA CLAVE) QUE LA PATENTE ARMADA EN REG-VEICULO               ESTM872
087400*    COINCIDA CON LA DE LA TRANSACCION, PARA NO DEJAR PASAR             ESTM873
087500*    UN ALTA CON PATENTE MAL ARMADA POR UN INITIALIZE PARCIAL.          ESTM874
087600                                                                        ESTM875
087700*    ALTA DEL VEHICULO NUEVO EN EL MAESTRO.                             ESTM876
087800     MOVE '21210-WRITE-VEICULO'      TO WS-PARRAFO.                     ESTM877
087900                                                                        ESTM878
088000*    VALIDACION DE CLAVE ANTES DE GRABAR - VER BANNER.                  ESTM879
088100     IF REG-VEI-CHAVE-PLACA NOT = TRAN-PLACA                            ESTM880
088200        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                ESTM881
088300        MOVE 'VEICULO '              TO WCANCELA-RECURSO                ESTM882
088400        MOVE 'VALIDA'                TO WCANCELA-OPERACION              ESTM883
088500        MOVE '99'                    TO WCANCELA-CODRET                 ESTM884
088600        MOVE 'CLAVE DE ALTA NAO CONFERE COM A TRANSACAO'                ESTM885
088700                                      TO WCANCELA-MENSAJE               ESTM886
088800        PERFORM 99999-CANCELO                                           ESTM887
088900     END-IF.                                                            ESTM888
089000                                                                        ESTM889
089100*    RECIEN AHORA SE GRABA EL ALTA, YA VALIDADA LA CLAVE.               ESTM890
089200     WRITE REG-VEICULO-FD FROM REG-VEICULO.                             ESTM891
089300                                                                        ESTM892
089400*    CUALQUIER STATUS DISTINTO DE '00' EN ESTA ALTA ES ERROR            ESTM893
089500*    DE E/S GRAVE - EL VEHICULO QUEDARIA INCONSISTENTE ENTRE            ESTM894
089600*    EL MAESTRO Y LA TABLA DE ESTACIONAMIENTO.                          ESTM895
089700     IF NOT 88-FS-VEICULO-OK                                            ESTM896
089800        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                ESTM897
089900        MOVE 'VEICULO '              TO WCANCELA-RECURSO                ESTM898
090000        MOVE 'WRITE'                 TO WCANCELA-OPERACION              ESTM899
090100        MOVE FS-VEICULO              TO WCANCELA-CODRET                 ESTM900
090200        MOVE 'ERROR EN WRITE'        TO WCANCELA-MENSAJE                ESTM901
090300        PERFORM 99999-CANCELO                                           ESTM902
090400     END-IF.                                                            ESTM903
090500 FIN-21210.                                                             ESTM904
090600     EXIT.                                                              ESTM905
090700                                                                        ESTM906
090800 21300-OCUPA-VAGA.                                                      ESTM907
090900*-----------------                                                      ESTM908
091000*    BUSCA LA PRIMERA VAGA LIBRE A PARTIR DEL PRINCIPIO DEL             ESTM909
091100*    MAESTRO (VER 21310) Y, SI ENCUENTRA, LA MARCA OCUPADA Y            ESTM910
091200*    ACTUALIZA LOS CONTADORES DE VAGAS OCUPADAS/LIBRES.                 ESTM911
091300                                                                        ESTM912
091400     START VAGA KEY IS >= REG-VAG-NUMERO-FD                             ESTM913
091500         INVALID KEY                                                    ESTM914
091600             SET 88-FS-VAGA-EOF      TO TRUE                            ESTM915
091700     END-START.                                                         ESTM916
091800                                                                        ESTM917
091900*    SI EL START POSICIONO CORRECTAMENTE, SE TRAE LA PRIMERA            ESTM918
092000*    VAGA Y SE LA VA EXAMINANDO HASTA ENCONTRAR UNA LIBRE O             ESTM919
092100*    AGOTAR EL MAESTRO.                                                 ESTM920
092200     IF NOT 88-FS-VAGA-EOF                                              ESTM921
092300        PERFORM 10310-READ-VAGA-NEXT                                    ESTM922
092400        PERFORM 21310-BUSCA-VAGA-LIVRE                                  ESTM923
092500          UNTIL 88-FS-VAGA-EOF OR 88-ACHOU-VAGA-SI                      ESTM924
092600     END-IF.                                                            ESTM925
092700                                                                        ESTM926
092800*    SI SE ENCONTRO, SE REESCRIBE LA VAGA COMO OCUPADA Y SE             ESTM927
092900*    AJUSTAN LOS CONTADORES DE OCUPACION EN MEMORIA.                    ESTM928
093000     IF 88-ACHOU-VAGA-SI                                                ESTM929
093100        SET 88-VAG-OCUPADA           TO TRUE                            ESTM930
093200        MOVE REG-VAG-NUMERO          TO REG-VAG-NUMERO-FD               ESTM931
093300        REWRITE REG-VAGA-FD FROM REG-VAGA                               ESTM932
093400*    EL REWRITE DE LA VAGA RECIEN OCUPADA NO DEBERIA FALLAR             ESTM933
093500*    (SE ACABA DE LEER LA MISMA CLAVE) - SI FALLA, ES ERROR             ESTM934
093600*    DE E/S Y SE CANCELA EL RUN.                                        ESTM935
093700        IF NOT 88-FS-VAGA-OK                                            ESTM936
093800           MOVE WS-PARRAFO           TO WCANCELA-PARRAFO                ESTM937
093900           MOVE 'VAGA    '           TO WCANCELA-RECURSO                ESTM938
094000           MOVE 'REWRITE'            TO WCANCELA-OPERACION              ESTM939
094100           MOVE FS-VAGA              TO WCANCELA-CODRET                 ESTM940
094200           MOVE 'ERROR EN REWRITE'   TO WCANCELA-MENSAJE                ESTM941
094300           PERFORM 99999-CANCELO                                        ESTM942
094400        END-IF                                                          ESTM943
094500        SUBTRACT 1                   FROM WS-VAGAS-LIVRES               ESTM944
094600        ADD 1                        TO WS-VAGAS-OCUPADAS               ESTM945
094700     END-IF.                                                            ESTM946
094800                                                                        ESTM947
094900 FIN-21300.                                                             ESTM948
095000     EXIT.                                                              ESTM949
095100                                                                        ESTM950
095200 21310-BUSCA-VAGA-LIVRE.                                                ESTM951
095300*-------------------------                                              ESTM952
095400*    EXAMINA LA VAGA POSICIONADA POR EL START/READ NEXT Y, SI           ESTM953
095500*    NO ESTA LIBRE, AVANZA A LA SIGUIENTE OCORRENCIA DEL MAESTRO.       ESTM954
095600*    EL DESCARTE RAPIDO SE HACE POR EL PRIMER BYTE DE STATUS            ESTM955
095700*    (REG-VAG-ESTADO-1BYTE) PARA NO COMPARAR LOS 8 BYTES DEL            ESTM956
095800*    LITERAL EN CADA VAGA OCUPADA DEL RECORRIDO.                        ESTM957
095900                                                                        ESTM958
096000     IF REG-VAG-ESTADO-1BYTE = 'L' AND 88-VAG-LIVRE                     ESTM959
096100        SET 88-ACHOU-VAGA-SI         TO TRUE                            ESTM960
096200     ELSE                                                               ESTM961
096300        PERFORM 10310-READ-VAGA-NEXT                                    ESTM962
096400     END-IF.                                                            ESTM963
096500 FIN-21310.                                                             ESTM964
096600     EXIT.                                                              ESTM965
096700                                                                        ESTM966
096800 21400-GRAVA-ENTRADA.                                                   ESTM967
096900*--------------------                                                   ESTM968
097000*    AGREGA UN NUEVO OCORRENCIA A LA TABLA WT-ESTAC-TABELA CON          ESTM969
097100*    EL MOVIMIENTO DE ENTRADA EN ESTADO ATIVO.  EL VOLCADO AL           ESTM970
097200*    HISTORICO SE HACE UNA UNICA VEZ AL FINALIZAR EL PROCESO            ESTM971
097300*    (VER 29500-GRAVA-HISTORICO).                                       ESTM972
097400*    NUEVA OCORRENCIA AL FINAL DE LA TABLA - EL ID ES                   ESTM973
097500*    CORRELATIVO Y NUNCA SE REUTILIZA, NI SIQUIERA DESPUES              ESTM974
097600*    DE FINALIZADO EL MOVIMIENTO.                                       ESTM975
097700     ADD 1                           TO WS-PROX-ID-ESTAC.               ESTM976
097800     ADD 1                           TO WT-ESTAC-QTDE.                  ESTM977
097900     SET WT-ESTAC-IDX                TO WT-ESTAC-QTDE.                  ESTM978
098000                                                                        ESTM979
098100     MOVE WS-PROX-ID-ESTAC           TO WT-EST-ID (WT-ESTAC-IDX).       ESTM980
098200     MOVE TRAN-PLACA                 TO WT-EST-PLACA-VEICULO            ESTM981
098300                                                   (WT-ESTAC-IDX).      ESTM982
098400     MOVE REG-VAG-NUMERO             TO WT-EST-NUMERO-VAGA              ESTM983
098500                                                   (WT-ESTAC-IDX).      ESTM984
098600*    TIMESTAMP DE ENTRADA ARMADO COMO CCYYMMDDHHMMSS.                   ESTM985
098700     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                ESTM986
098800     STRING WS-CURRENT-DATE-YYYY  WS-CURRENT-DATE-MM                    ESTM987
098900            WS-CURRENT-DATE-DD    WS-CURRENT-DATE-HS                    ESTM988
099000            WS-CURRENT-DATE-MS    WS-CURRENT-DATE-SS                    ESTM989
099100            DELIMITED BY SIZE                                           ESTM990
099200            INTO WT-EST-DATA-HORA-ENTRADA (WT-ESTAC-IDX).               ESTM991
099300     MOVE 0                          TO WT-EST-DATA-HORA-SAIDA          ESTM992
099400                                                   (WT-ESTAC-IDX).      ESTM993
099500     MOVE 0                          TO WT-EST-VALOR-COBRADO            ESTM994
099600                                                   (WT-ESTAC-IDX).      ESTM995
099700     SET  88-WT-EST-ATIVO (WT-ESTAC-IDX)                                ESTM996
099800                                      TO TRUE.                          ESTM997
099900                                                                        ESTM998
100000 FIN-21400.                                                             ESTM999
100100     EXIT.                                                              ESTM1000
100200                                                                        ESTM1001
100300 22000-PROCESA-SAIDA.                                                   ESTM1002
100400*--------------------                                                   ESTM1003
100500*    PROCESA UNA TRANSACCION DE SAIDA.  RECHAZA SI NO HAY UN            ESTM1004
100600*    MOVIMIENTO ATIVO PARA LA PATENTE; EN CASO CONTRARIO                ESTM1005
100700*    CALCULA DURACAO Y VALOR-COBRADO, FINALIZA EL MOVIMIENTO            ESTM1006
100800*    Y LIBERA LA VAGA.                                                  ESTM1007
100900                                                                        ESTM1008
101000     PERFORM 21100-LOCALIZA-ESTAC-ATIVO.                                ESTM1009
101100                                                                        ESTM1010
101200     IF 88-ACHOU-ESTAC-ATIVO-NO                                         ESTM1011
101300*    NO HABIA MOVIMIENTO ATIVO CON ESA PLACA - SE RECHAZA LA            ESTM1012
101400*    SAIDA Y SE CUENTA COMO RECHAZO PARA EL TOTAL DE CONTROL.           ESTM1013
101500        ADD 1                        TO WS-CANT-REJ-NAO-ENCONTRADO      ESTM1014
101600        MOVE 'RECHAZADO - VEICULO NAO ENCONTRADO'                       ESTM1015
101700                                      TO WS-MJE-ERROR                   ESTM1016
101800     ELSE                                                               ESTM1017
101900*    SE ARMA EL TIMESTAMP DE SAIDA EN EL MISMO FORMATO QUE EL           ESTM1018
102000*    DE ENTRADA (AAAAMMDDHHMMSS) PARA QUE 24000 PUEDA RESTAR            ESTM1019
102100*    LOS DOS TIMESTAMPS SIN CONVERSIONES ADICIONALES.                   ESTM1020
102200        MOVE FUNCTION CURRENT-DATE   TO WS-CURRENT-DATE                 ESTM1021
102300        STRING WS-CURRENT-DATE-YYYY  WS-CURRENT-DATE-MM                 ESTM1022
102400               WS-CURRENT-DATE-DD    WS-CURRENT-DATE-HS                 ESTM1023
102500               WS-CURRENT-DATE-MS    WS-CURRENT-DATE-SS                 ESTM1024
102600               DELIMITED BY SIZE                                        ESTM1025
102700               INTO WS-SAIDA-TIMESTAMP                                  ESTM1026
102800        PERFORM 24000-CALCULA-DURACAO                                   ESTM1027
102900        PERFORM 25000-CALCULA-VALOR                                     ESTM1028
103000        PERFORM 22100-FINALIZA-ESTAC                                    ESTM1029
103100        PERFORM 22200-LIBERA-VAGA                                       ESTM1030
103200*    SAIDA PROCESADA CON EXITO - SE ACTUALIZA EL CONTADOR               ESTM1031
103300*    DE SAIDAS PARA EL RELATORIO DE TOTALES DE CONTROL.                 ESTM1032
103400        ADD 1                        TO WS-CANT-SAIDAS                  ESTM1033
103500        MOVE 'SAIDA REGISTRADA'       TO WS-MJE-ERROR                   ESTM1034
103600     END-IF.                                                            ESTM1035
103700                                                                        ESTM1036
103800 FIN-22000.                                                             ESTM1037
103900     EXIT.                                                              ESTM1038
104000                                                                        ESTM1039
104100                                                                        ESTM1040
104200 22100-FINALIZA-ESTAC.                                                  ESTM1041
104300*---------------------                                                  ESTM1042
104400*    PASA A FINALIZADO EL MOVIMIENTO ATIVO LOCALIZADO POR               ESTM1043
104500*    21100-LOCALIZA-ESTAC-ATIVO.  USA WS-ESTAC-IDX-ACHADO, NO           ESTM1044
104600*    WT-ESTAC-IDX, QUE AL LLEGAR ACA YA QUEDO POSICIONADO UN            ESTM1045
104700*    PASO DESPUES DEL REGISTRO ENCONTRADO - VER 21110.                  ESTM1046
104800                                                                        ESTM1047
104900     MOVE WS-SAIDA-TIMESTAMP    TO WT-EST-DATA-HORA-SAIDA               ESTM1048
105000                                          (WS-ESTAC-IDX-ACHADO).        ESTM1049
105100     MOVE WS-VAL-IMPORTE-RESTANTE    TO WT-EST-VALOR-COBRADO            ESTM1050
105200                                          (WS-ESTAC-IDX-ACHADO).        ESTM1051
105300     SET  88-WT-EST-FINALIZADO (WS-ESTAC-IDX-ACHADO)                    ESTM1052
105400                                      TO TRUE.                          ESTM1053
105500     ADD  WS-VAL-IMPORTE-RESTANTE    TO WS-VALOR-TOTAL-COBRADO.         ESTM1054
105600                                                                        ESTM1055
105700 FIN-22100.                                                             ESTM1056
105800     EXIT.                                                              ESTM1057
105900 22200-LIBERA-VAGA.                                                     ESTM1058
106000*------------------                                                     ESTM1059
106100*    LIBERA LA VAGA OCUPADA POR EL MOVIMIENTO QUE ACABA DE              ESTM1060
106200*    FINALIZAR (22100), IDENTIFICADA POR WS-ESTAC-IDX-ACHADO.           ESTM1061
106300                                                                        ESTM1062
106400*    LOCALIZA POR CLAVE LA VAGA QUE OCUPABA EL MOVIMIENTO               ESTM1063
106500*    RECIEN FINALIZADO Y LA VUELVE A DEJAR LIBRE.                       ESTM1064
106600     MOVE '22200-LIBERA-VAGA'        TO WS-PARRAFO.                     ESTM1065
106700                                                                        ESTM1066
106800     MOVE WT-EST-NUMERO-VAGA (WS-ESTAC-IDX-ACHADO)                      ESTM1067
106900                                      TO REG-VAG-NUMERO-FD.             ESTM1068
107000                                                                        ESTM1069
107100*    SE RELEE LA VAGA (NO SE GUARDO SU IMAGEN EN LA TABLA)              ESTM1070
107200*    PORQUE ENTRE LA ENTRADA Y LA SAIDA PUDO HABER SIDO                 ESTM1071
107300*    LEIDA/REESCRITA POR OTRO PARRAFO.                                  ESTM1072
107400     READ VAGA INTO REG-VAGA.                                           ESTM1073
107500                                                                        ESTM1074
107600*    LECTURA DE LA VAGA A LIBERAR - ERROR DE E/S SI FALLA.              ESTM1075
107700     IF NOT 88-FS-VAGA-OK                                               ESTM1076
107800        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                ESTM1077
107900        MOVE 'VAGA    '              TO WCANCELA-RECURSO                ESTM1078
108000        MOVE 'READ'                  TO WCANCELA-OPERACION              ESTM1079
108100        MOVE FS-VAGA                 TO WCANCELA-CODRET                 ESTM1080
108200        MOVE 'ERROR EN READ'         TO WCANCELA-MENSAJE                ESTM1081
108300        PERFORM 99999-CANCELO                                           ESTM1082
108400     END-IF.                                                            ESTM1083
108500                                                                        ESTM1084
108600*    SE LIBERA LA VAGA Y SE REGRABA.                                    ESTM1085
108700     SET 88-VAG-LIVRE                TO TRUE.                           ESTM1086
108800                                                                        ESTM1087
108900*    SE REGRABA CON EL ESTADO ACTUALIZADO.                              ESTM1088
109000     REWRITE REG-VAGA-FD FROM REG-VAGA.                                 ESTM1089
109100                                                                        ESTM1090
109200*    REGRABACION DE LA VAGA YA LIBERADA - ERROR DE E/S SI FALLA.        ESTM1091
109300     IF NOT 88-FS-VAGA-OK                                               ESTM1092
109400        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                ESTM1093
109500        MOVE 'VAGA    '              TO WCANCELA-RECURSO                ESTM1094
109600        MOVE 'REWRITE'               TO WCANCELA-OPERACION              ESTM1095
109700        MOVE FS-VAGA                 TO WCANCELA-CODRET                 ESTM1096
109800        MOVE 'ERROR EN REWRITE'      TO WCANCELA-MENSAJE                ESTM1097
109900        PERFORM 99999-CANCELO                                           ESTM1098
110000     END-IF.                                                            ESTM1099
110100                                                                        ESTM1100
110200*    SE ACTUALIZAN LOS CONTADORES DE OCUPACION EN MEMORIA -             ESTM1101
110300*    LOS MISMOS QUE USA 30100-TOTALES-CONTROL AL CIERRE.                ESTM1102
110400     ADD 1                           TO WS-VAGAS-LIVRES.                ESTM1103
110500     SUBTRACT 1                      FROM WS-VAGAS-OCUPADAS.            ESTM1104
110600                                                                        ESTM1105
110700 FIN-22200.                                                             ESTM1106
110800     EXIT.                                                              ESTM1107
110900 26000-PROCESA-BAIXA-VAGA.                                              ESTM1108
111000*-------------------------                                              ESTM1109
111100*    IMPLEMENTA LA BAJA DE UNA VAGA DEL MAESTRO VAGA-MASTER.            ESTM1110
111200*    AGREGADO POR SP-0133 A PEDIDO DEL AREA DE OPERACIONES,             ESTM1111
111300*    QUE NECESITABA DAR DE BAJA VAGAS CLAUSURADAS SIN TENER             ESTM1112
111400*    QUE ARMAR OTRO ARCHIVO DE NOVEDADES APARTE.  SE RECHAZA            ESTM1113
111500*    LA BAJA SI LA VAGA ESTA OCUPADA EN ESTE MOMENTO.                   ESTM1114
111600                                                                        ESTM1115
111700     PERFORM 26100-VALIDA-BAIXA-VAGA.                                   ESTM1116
111800                                                                        ESTM1117
111900     IF 88-VAG-BAIXA-OK                                                 ESTM1118
112000        PERFORM 26200-DELETE-VAGA                                       ESTM1119
112100        ADD 1                        TO WS-CANT-BAIXAS-VAGA             ESTM1120
112200        MOVE 'BAIXA DE VAGA EFETUADA'  TO WS-MJE-ERROR                  ESTM1121
112300     END-IF.                                                            ESTM1122
112400                                                                        ESTM1123
112500 FIN-26000.                                                             ESTM1124
112600     EXIT.                                                              ESTM1125
112700                                                                        ESTM1126
112800 26100-VALIDA-BAIXA-VAGA.                                               ESTM1127
112900*------------------------                                               ESTM1128
113000*    LEE LA VAGA POR CLAVE (TRAN-VAGA-NUMERO) Y VALIDA QUE NO           ESTM1129
113100*    ESTE OCUPADA.  IMPLEMENTA LA VALIDACION DE BAJA DE VAGA            ESTM1130
113200*    (RECHAZA VAGA INEXISTENTE U OCUPADA).                              ESTM1131
113300                                                                        ESTM1132
113400     SET 88-VAG-BAIXA-OK             TO TRUE.                           ESTM1133
113500                                                                        ESTM1134
113600     MOVE TRAN-VAGA-NUMERO           TO REG-VAG-NUMERO-FD.              ESTM1135
113700                                                                        ESTM1136
113800     READ VAGA INTO REG-VAGA.                                           ESTM1137
113900                                                                        ESTM1138
114000     EVALUATE TRUE                                                      ESTM1139
114100         WHEN 88-FS-VAGA-OK                                             ESTM1140
114200              IF 88-VAG-OCUPADA                                         ESTM1141
114300                 SET 88-VAG-BAIXA-NO  TO TRUE                           ESTM1142
114400                 ADD 1                TO WS-CANT-REJ-VAGA-OCUPADA       ESTM1143
114500                 MOVE 'RECHAZADO - VAGA OCUPADA'                        ESTM1144
114600                                      TO WS-MJE-ERROR                   ESTM1145
114700              END-IF                                                    ESTM1146
114800         WHEN 88-FS-VAGA-NOKEY                                          ESTM1147
114900              SET 88-VAG-BAIXA-NO     TO TRUE                           ESTM1148
115000              MOVE 'RECHAZADO - VAGA INEXISTENTE'                       ESTM1149
115100                                      TO WS-MJE-ERROR                   ESTM1150
115200         WHEN OTHER                                                     ESTM1151
115300              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO               ESTM1152
115400              MOVE 'VAGA    '         TO WCANCELA-RECURSO               ESTM1153
115500              MOVE 'READ'             TO WCANCELA-OPERACION             ESTM1154
115600              MOVE FS-VAGA            TO WCANCELA-CODRET                ESTM1155
115700              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE               ESTM1156
115800              PERFORM 99999-CANCELO                                     ESTM1157
115900     END-EVALUATE.                                                      ESTM1158
116000                                                                        ESTM1159
116100 FIN-26100.                                                             ESTM1160
116200     EXIT.                                                              ESTM1161
116300                                                                        ESTM1162
116400 26200-DELETE-VAGA.                                                     ESTM1163
116500*------------------                                                     ESTM1164
116600*    BAJA FISICA DE LA VAGA YA VALIDADA POR 26100.  LA CLAVE            ESTM1165
116700*    QUEDA ARMADA EN REG-VAG-NUMERO-FD DESDE LA LECTURA.                ESTM1166
116800                                                                        ESTM1167
116900     MOVE '26200-DELETE-VAGA'         TO WS-PARRAFO.                    ESTM1168
117000                                                                        ESTM1169
117100     DELETE VAGA RECORD.                                                ESTM1170
117200                                                                        ESTM1171
117300     IF NOT 88-FS-VAGA-OK                                               ESTM1172
117400        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                ESTM1173
117500        MOVE 'VAGA    '              TO WCANCELA-RECURSO                ESTM1174
117600        MOVE 'DELETE'                TO WCANCELA-OPERACION              ESTM1175
117700        MOVE FS-VAGA                 TO WCANCELA-CODRET                 ESTM1176
117800        MOVE 'ERROR EN DELETE'       TO WCANCELA-MENSAJE                ESTM1177
117900        PERFORM 99999-CANCELO                                           ESTM1178
118000     END-IF.                                                            ESTM1179
118100                                                                        ESTM1180
118200 FIN-26200.                                                             ESTM1181
118300     EXIT.                                                              ESTM1182
118400                                                                        ESTM1183
118500 27000-PROCESA-BAIXA-VEICULO.                                           ESTM1184
118600*-----------------------------                                          ESTM1185
118700*    IMPLEMENTA LA BAJA DE UN VEICULO DEL MAESTRO VEICULO-              ESTM1186
118800*    MASTER.  AGREGADO POR SP-0133 JUNTO CON 26000.  SE                 ESTM1187
118900*    RECHAZA LA BAJA SI EL VEICULO TIENE UN MOVIMENTO ATIVO             ESTM1188
119000*    EN ESTE MOMENTO (VEICULO ESTACIONADO).                             ESTM1189
119100                                                                        ESTM1190
119200     PERFORM 27100-VALIDA-BAIXA-VEICULO.                                ESTM1191
119300                                                                        ESTM1192
119400     IF 88-VEI-BAIXA-OK                                                 ESTM1193
119500        PERFORM 27200-DELETE-VEICULO                                    ESTM1194
119600        ADD 1                        TO WS-CANT-BAIXAS-VEICULO          ESTM1195
119700        MOVE 'BAIXA DE VEICULO EFETUADA'                                ESTM1196
119800                                      TO WS-MJE-ERROR                   ESTM1197
119900     END-IF.                                                            ESTM1198
120000                                                                        ESTM1199
120100 FIN-27000.                                                             ESTM1200
120200     EXIT.                                                              ESTM1201
120300                                                                        ESTM1202
120400 27100-VALIDA-BAIXA-VEICULO.                                            ESTM1203
120500*----------------------------                                           ESTM1204
120600*    LEE EL VEICULO POR PLACA Y VALIDA QUE NO TENGA UN                  ESTM1205
120700*    MOVIMENTO ATIVO.  REUTILIZA 21100-LOCALIZA-ESTAC-ATIVO,            ESTM1206
120800*    QUE YA BUSCA POR TRAN-PLACA EN LA TABLA EN MEMORIA.                ESTM1207
120900*    IMPLEMENTA LA VALIDACION DE BAJA DE VEICULO.                       ESTM1208
121000                                                                        ESTM1209
121100     SET 88-VEI-BAIXA-OK             TO TRUE.                           ESTM1210
121200                                                                        ESTM1211
121300     MOVE TRAN-PLACA                 TO REG-VEI-CHAVE-PLACA-FD.         ESTM1212
121400                                                                        ESTM1213
121500     READ VEICULO INTO REG-VEICULO.                                     ESTM1214
121600                                                                        ESTM1215
121700     EVALUATE TRUE                                                      ESTM1216
121800         WHEN 88-FS-VEICULO-OK                                          ESTM1217
121900              PERFORM 21100-LOCALIZA-ESTAC-ATIVO                        ESTM1218
122000              IF 88-ACHOU-ESTAC-ATIVO-SI                                ESTM1219
122100                 SET 88-VEI-BAIXA-NO  TO TRUE                           ESTM1220
122200                 ADD 1                TO WS-CANT-REJ-VEIC-ATIVO         ESTM1221
122300                 MOVE 'RECHAZADO - VEICULO ATIVO'                       ESTM1222
122400                                      TO WS-MJE-ERROR                   ESTM1223
122500              END-IF                                                    ESTM1224
122600         WHEN 88-FS-VEICULO-NOKEY                                       ESTM1225
122700              SET 88-VEI-BAIXA-NO     TO TRUE                           ESTM1226
122800              MOVE 'RECHAZADO - VEICULO INEXISTENTE'                    ESTM1227
122900                                      TO WS-MJE-ERROR                   ESTM1228
123000         WHEN OTHER                                                     ESTM1229
123100              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO               ESTM1230
123200              MOVE 'VEICULO '         TO WCANCELA-RECURSO               ESTM1231
123300              MOVE 'READ'             TO WCANCELA-OPERACION             ESTM1232
123400              MOVE FS-VEICULO         TO WCANCELA-CODRET                ESTM1233
123500              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE               ESTM1234
123600              PERFORM 99999-CANCELO                                     ESTM1235
123700     END-EVALUATE.                                                      ESTM1236
123800                                                                        ESTM1237
123900 FIN-27100.                                                             ESTM1238
124000     EXIT.                                                              ESTM1239
124100                                                                        ESTM1240
124200 27200-DELETE-VEICULO.                                                  ESTM1241
124300*----------------------                                                 ESTM1242
124400*    BAJA FISICA DEL VEICULO YA VALIDADO POR 27100.  LA CLAVE           ESTM1243
124500*    QUEDA ARMADA EN REG-VEI-CHAVE-PLACA-FD DESDE LA LECTURA.           ESTM1244
124600                                                                        ESTM1245
124700     MOVE '27200-DELETE-VEICULO'      TO WS-PARRAFO.                    ESTM1246
124800                                                                        ESTM1247
124900     DELETE VEICULO RECORD.                                             ESTM1248
125000                                                                        ESTM1249
125100     IF NOT 88-FS-VEICULO-OK                                            ESTM1250
125200        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                ESTM1251
125300        MOVE 'VEICULO '              TO WCANCELA-RECURSO                ESTM1252
125400        MOVE 'DELETE'                TO WCANCELA-OPERACION              ESTM1253
125500        MOVE FS-VEICULO              TO WCANCELA-CODRET                 ESTM1254
125600        MOVE 'ERROR EN DELETE'       TO WCANCELA-MENSAJE                ESTM1255
125700        PERFORM 99999-CANCELO                                           ESTM1256
125800     END-IF.                                                            ESTM1257
125900                                                                        ESTM1258
126000 FIN-27200.                                                             ESTM1259
126100     EXIT.                                                              ESTM1260
126200                                                                        ESTM1261
126300                                                                        ESTM1262
126400 23100-IMPRIMO-DETALLE.                                                 ESTM1263
126500*----------------------                                                 ESTM1264
126600*    IMPRIME UNA LINHA DE DETALLE DA TRANSACAO RECEM PROCESSADA         ESTM1265
126700*    (ENTRADA OU SAIDA, ACEITA OU RECHAZADA), CONTROLANDO SALTO         ESTM1266
126800*    DE PAGINA ANTES DE ARMAR E ESCREVER A LINHA.                       ESTM1267
126900                                                                        ESTM1268
127000     PERFORM 23200-CONTROL-LINEA.                                       ESTM1269
127100                                                                        ESTM1270
127200     PERFORM 23300-ARMO-DETALLE.                                        ESTM1271
127300                                                                        ESTM1272
127400     PERFORM 23400-WRITE-RELATORIO.                                     ESTM1273
127500                                                                        ESTM1274
127600     ADD 1                           TO WS-LINEA.                       ESTM1275
127700                                                                        ESTM1276
127800 FIN-23100.                                                             ESTM1277
127900     EXIT.                                                              ESTM1278
128000                                                                        ESTM1279
128100 23200-CONTROL-LINEA.                                                   ESTM1280
128200*--------------------                                                   ESTM1281
128300*    SALTA DE PAGINA (IMPRIME NUEVOS TITULOS) CUANDO LA CANTIDAD        ESTM1282
128400*    DE LINEAS YA IMPRESAS EN LA HOJA SUPERA WCN-LINEAS-MAX.            ESTM1283
128500*    WS-LINEA ARRANCA EN 80 (VER WORKING-STORAGE) PARA FORZAR LA        ESTM1284
128600*    IMPRESION DE TITULOS EN LA PRIMERA LINEA DEL RELATORIO.            ESTM1285
128700                                                                        ESTM1286
128800     IF WS-LINEA > WCN-LINEAS-MAX                                       ESTM1287
128900        PERFORM 23210-IMPRIMO-TITULOS                                   ESTM1288
129000     END-IF.                                                            ESTM1289
129100                                                                        ESTM1290
129200 FIN-23200.                                                             ESTM1291
129300     EXIT.                                                              ESTM1292
129400                                                                        ESTM1293
129500 23210-IMPRIMO-TITULOS.                                                 ESTM1294
129600*----------------------                                                 ESTM1295
129700*    IMPRIME O CABECALHO DE PAGINA (DATA, NUMERO DE HOJA E OS           ESTM1296
129800*    ROTULOS DAS COLUNAS) E REINICIA WS-LINEA.  CHAMADA POR             ESTM1297
129900*    23200-CONTROL-LINEA AO INICIO DO RELATORIO E A CADA SALTO          ESTM1298
130000*    DE PAGINA.                                                         ESTM1299
130100                                                                        ESTM1300
130200*    TITULO-LINEA-1                                                     ESTM1301
130300     ADD 1                           TO WS-HOJA.                        ESTM1302
130400                                                                        ESTM1303
130500     MOVE ' '                        TO WLINEA.                         ESTM1304
130600*    SOLO SE IMPRIME EL DIA DEL MES - LA FECHA COMPLETA VA              ESTM1305
130700*    EN LOS TOTALES DE CONTROL (30100), NO EN CADA HOJA.                ESTM1306
130800     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                ESTM1307
130900     MOVE 'DATA: '                   TO P2.                             ESTM1308
131000     MOVE WS-CURRENT-DATE-DD         TO P11(1:2).                       ESTM1309
131100     MOVE 'HOJA:'                    TO P39.                            ESTM1310
131200     MOVE WS-HOJA                    TO WS-HOJA-ED.                     ESTM1311
131300     MOVE WS-HOJA-ED                 TO P55.                            ESTM1312
131400     PERFORM 23400-WRITE-RELATORIO.                                     ESTM1313
131500                                                                        ESTM1314
131600*    TITULO-LINEA-3                                                     ESTM1315
131700                                                                        ESTM1316
131800     MOVE ' '                        TO WLINEA.                         ESTM1317
131900     PERFORM 23400-WRITE-RELATORIO.                                     ESTM1318
132000                                                                        ESTM1319
132100*    TITULO-LINEA-4                                                     ESTM1320
132200                                                                        ESTM1321
132300     MOVE ' '                        TO WLINEA.                         ESTM1322
132400     MOVE 'PLACA  '                  TO P2.                             ESTM1323
132500     MOVE 'VAGA      '               TO P11.                            ESTM1324
132600     MOVE 'ENTRADA       '           TO P23.                            ESTM1325
132700     MOVE 'SAIDA         '           TO P39.                            ESTM1326
132800     MOVE 'VALOR     '               TO P55.                            ESTM1327
132900     MOVE 'STATUS    '               TO P67.                            ESTM1328
133000     PERFORM 23400-WRITE-RELATORIO.                                     ESTM1329
133100                                                                        ESTM1330
133200*    TITULO-LINEA-5                                                     ESTM1331
133300                                                                        ESTM1332
133400     MOVE ALL '-'                    TO WLINEA(2:79).                   ESTM1333
133500     PERFORM 23400-WRITE-RELATORIO.                                     ESTM1334
133600                                                                        ESTM1335
133700*    LAS 4 LINEAS DE TITULO YA IMPRESAS CUENTAN PARA EL                 ESTM1336
133800*    PROXIMO SALTO DE PAGINA.                                           ESTM1337
133900     MOVE 5                          TO WS-LINEA.                       ESTM1338
134000                                                                        ESTM1339
134100 FIN-23210.                                                             ESTM1340
134200     EXIT.                                                              ESTM1341
134300                                                                        ESTM1342
134400 23300-ARMO-DETALLE.                                                    ESTM1343
134500*-------------------                                                    ESTM1344
134600*    EL ARMADO DE LA LINEA DEPENDE DE TRAN-ACAO - ENTRADA Y             ESTM1345
134700*    SAIDA MUESTRAN VAGA/FECHAS/VALOR (COMO SIEMPRE); LAS               ESTM1346
134800*    BAJAS AGREGADAS POR SP-0133 SOLO MUESTRAN LA CLAVE DADA            ESTM1347
134900*    DE BAJA Y EL RESULTADO DE LA VALIDACION EN WS-MJE-ERROR.           ESTM1348
135000                                                                        ESTM1349
135100     MOVE ' '                        TO WLINEA.                         ESTM1350
135200                                                                        ESTM1351
135300     EVALUATE TRUE                                                      ESTM1352
135400         WHEN 88-TRAN-ACAO-BAIXAVAG                                     ESTM1353
135500*    BAJA DE VAGA - LA CLAVE VA EN LA COLUMNA VAGA.                     ESTM1354
135600              MOVE TRAN-VAGA-NUMERO   TO P11                            ESTM1355
135700              MOVE WS-MJE-ERROR (1:10)                                  ESTM1356
135800                                      TO P67                            ESTM1357
135900                                                                        ESTM1358
136000         WHEN 88-TRAN-ACAO-BAIXAVEI                                     ESTM1359
136100*    BAJA DE VEICULO - LA CLAVE ES LA PATENTE.                          ESTM1360
136200              MOVE TRAN-PLACA         TO P2                             ESTM1361
136300              MOVE WS-MJE-ERROR (1:10)                                  ESTM1362
136400                                      TO P67                            ESTM1363
136500                                                                        ESTM1364
136600         WHEN OTHER                                                     ESTM1365
136700*    LA PATENTE SALE SIEMPRE, HAYA SIDO ENCONTRADA LA                   ESTM1366
136800*    OCORRENCIA O NO.                                                   ESTM1367
136900              MOVE TRAN-PLACA         TO P2                             ESTM1368
137000                                                                        ESTM1369
137100              IF 88-ACHOU-ESTAC-ATIVO-SI                                ESTM1370
137200*    VAGA Y FECHA DE ENTRADA SALEN PARA CUALQUIER OCORRENCIA            ESTM1371
137300*    ENCONTRADA, ATIVA O FINALIZADA.                                    ESTM1372
137400                 MOVE WT-EST-NUMERO-VAGA (WS-ESTAC-IDX-ACHADO)          ESTM1373
137500                                      TO P11                            ESTM1374
137600                 MOVE WT-EST-DATA-HORA-ENTRADA (WS-ESTAC-IDX-ACHADO)    ESTM1375
137700                                      TO P23                            ESTM1376
137800*    SAIDA Y VALOR SOLO SE IMPRIMEN SI EL MOVIMIENTO YA                 ESTM1377
137900*    FUE FINALIZADO EN ESTA VUELTA O EN UNA ANTERIOR.                   ESTM1378
138000                 IF 88-WT-EST-FINALIZADO (WS-ESTAC-IDX-ACHADO)          ESTM1379
138100                    MOVE WT-EST-DATA-HORA-SAIDA (WS-ESTAC-IDX-ACHADO)   ESTM1380
138200                                      TO P39                            ESTM1381
138300                    MOVE WT-EST-VALOR-COBRADO (WS-ESTAC-IDX-ACHADO)     ESTM1382
138400                                      TO WS-VAL-VALOR-ED                ESTM1383
138500                    MOVE WS-VAL-VALOR-ED                                ESTM1384
138600                                      TO P55                            ESTM1385
138700                    MOVE 'FINALIZADO'                                   ESTM1386
138800                                      TO P67                            ESTM1387
138900                 ELSE                                                   ESTM1388
139000                    MOVE 'ATIVO     '                                   ESTM1389
139100                                      TO P67                            ESTM1390
139200                 END-IF                                                 ESTM1391
139300              END-IF                                                    ESTM1392
139400     END-EVALUATE.                                                      ESTM1393
139500                                                                        ESTM1394
139600 FIN-23300.                                                             ESTM1395
139700     EXIT.                                                              ESTM1396
139800                                                                        ESTM1397
139900                                                                        ESTM1398
140000 23400-WRITE-RELATORIO.                                                 ESTM1399
140100*                                                                       ESTM1400
140200*    GRABA UNA LINEA DEL RELATORIO Y VERIFICA EL FILE STATUS -          ESTM1401
140300*    UN ERROR DE ESCRITURA EN EL LISTADO ES TAN GRAVE COMO UNO          ESTM1402
140400*    EN LOS MAESTROS, PORQUE EL RELATORIO ES EL UNICO REGISTRO          ESTM1403
140500*    IMPRESO DE LO QUE HIZO EL LOTE.                                    ESTM1404
140600*                                                                       ESTM1405
140700*----------------------                                                 ESTM1406
140800                                                                        ESTM1407
140900     MOVE '23400-WRITE-RELATORIO'    TO WS-PARRAFO.                     ESTM1408
141000                                                                        ESTM1409
141100     WRITE REG-RELATORIO-FD FROM WLINEA.                                ESTM1410
141200                                                                        ESTM1411
141300     EVALUATE TRUE                                                      ESTM1412
141400         WHEN 88-FS-RELATORIO-OK                                        ESTM1413
141500              ADD 1                  TO WS-GRABADOS-RELATORIO           ESTM1414
141600*    ERROR DE E/S EN LA GRABACION DEL RELATORIO.                        ESTM1415
141700         WHEN OTHER                                                     ESTM1416
141800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO                ESTM1417
141900              MOVE 'RELATORIO'       TO WCANCELA-RECURSO                ESTM1418
142000              MOVE 'WRITE'           TO WCANCELA-OPERACION              ESTM1419
142100              MOVE FS-RELATORIO      TO WCANCELA-CODRET                 ESTM1420
142200              MOVE WLINEA            TO WCANCELA-MENSAJE                ESTM1421
142300              PERFORM 99999-CANCELO                                     ESTM1422
142400     END-EVALUATE.                                                      ESTM1423
142500                                                                        ESTM1424
142600 FIN-23400.                                                             ESTM1425
142700     EXIT.                                                              ESTM1426
142800                                                                        ESTM1427
142900 24000-CALCULA-DURACAO.                                                 ESTM1428
143000*----------------------                                                 ESTM1429
143100*    CALCULA DURACAO-MINUTOS ENTRE ENTRADA Y SAIDA CONVIRTIENDO         ESTM1430
143200*    AMBAS FECHAS A UN NUMERO DE DIA ABSOLUTO (VIA                      ESTM1431
143300*    24100-DIAS-ABSOLUTOS) PARA PODER RESTARLAS AUNQUE CRUCEN           ESTM1432
143400*    DE MES O DE ANO, Y LUEGO A SEGUNDOS TOTALES.                       ESTM1433
143500                                                                        ESTM1434
143600     MOVE WT-EST-DATA-HORA-ENTRADA (WS-ESTAC-IDX-ACHADO) (1:4)          ESTM1435
143700                                      TO WS-DUR-ANO-CALC.               ESTM1436
143800     MOVE WT-EST-DATA-HORA-ENTRADA (WS-ESTAC-IDX-ACHADO) (5:2)          ESTM1437
143900                                      TO WS-DUR-MES-CALC.               ESTM1438
144000     MOVE WT-EST-DATA-HORA-ENTRADA (WS-ESTAC-IDX-ACHADO) (7:2)          ESTM1439
144100                                      TO WS-DUR-DIA-CALC.               ESTM1440
144200     MOVE 0                          TO WS-DUR-DIAS-ABS-CALC.           ESTM1441
144300     PERFORM 24100-DIAS-ABSOLUTOS.                                      ESTM1442
144400     MOVE WS-DUR-DIAS-ABS-CALC       TO WS-DUR-DIAS-ABS-ENTRADA.        ESTM1443
144500                                                                        ESTM1444
144600     MOVE WT-EST-DATA-HORA-ENTRADA (WS-ESTAC-IDX-ACHADO) (9:2)          ESTM1445
144700                                      TO WS-DUR-HOR-CALC.               ESTM1446
144800     MOVE WT-EST-DATA-HORA-ENTRADA (WS-ESTAC-IDX-ACHADO) (11:2)         ESTM1447
144900                                      TO WS-DUR-MIN-CALC.               ESTM1448
145000     MOVE WT-EST-DATA-HORA-ENTRADA (WS-ESTAC-IDX-ACHADO) (13:2)         ESTM1449
145100                                      TO WS-DUR-SEG-CALC.               ESTM1450
145200                                                                        ESTM1451
145300     COMPUTE WS-DUR-SEG-TOTAL-ENTRADA =                                 ESTM1452
145400             (WS-DUR-DIAS-ABS-ENTRADA * 86400)                          ESTM1453
145500           + (WS-DUR-HOR-CALC * 3600)                                   ESTM1454
145600           + (WS-DUR-MIN-CALC * 60)                                     ESTM1455
145700           +  WS-DUR-SEG-CALC.                                          ESTM1456
145800                                                                        ESTM1457
145900     MOVE WS-SAIDA-TIMESTAMP (1:4)   TO WS-DUR-ANO-CALC.                ESTM1458
146000     MOVE WS-SAIDA-TIMESTAMP (5:2)   TO WS-DUR-MES-CALC.                ESTM1459
146100     MOVE WS-SAIDA-TIMESTAMP (7:2)   TO WS-DUR-DIA-CALC.                ESTM1460
146200     MOVE 0                          TO WS-DUR-DIAS-ABS-CALC.           ESTM1461
146300     PERFORM 24100-DIAS-ABSOLUTOS.                                      ESTM1462
146400     MOVE WS-DUR-DIAS-ABS-CALC       TO WS-DUR-DIAS-ABS-SAIDA.          ESTM1463
146500                                                                        ESTM1464
146600     MOVE WS-SAIDA-TIMESTAMP (9:2)   TO WS-DUR-HOR-CALC.                ESTM1465
146700     MOVE WS-SAIDA-TIMESTAMP (11:2)  TO WS-DUR-MIN-CALC.                ESTM1466
146800     MOVE WS-SAIDA-TIMESTAMP (13:2)  TO WS-DUR-SEG-CALC.                ESTM1467
146900                                                                        ESTM1468
147000     COMPUTE WS-DUR-SEG-TOTAL-SAIDA =                                   ESTM1469
147100             (WS-DUR-DIAS-ABS-SAIDA * 86400)                            ESTM1470
147200           + (WS-DUR-HOR-CALC * 3600)                                   ESTM1471
147300           + (WS-DUR-MIN-CALC * 60)                                     ESTM1472
147400           +  WS-DUR-SEG-CALC.                                          ESTM1473
147500                                                                        ESTM1474
147600*    DIFERENCIA EN SEGUNDOS ENTRE AMBOS TOTALES ABSOLUTOS.              ESTM1475
147700     COMPUTE WS-DUR-SEG-ELAPSED =                                       ESTM1476
147800             WS-DUR-SEG-TOTAL-SAIDA - WS-DUR-SEG-TOTAL-ENTRADA.         ESTM1477
147900                                                                        ESTM1478
148000*    SE DESCARTA EL RESTO DE SEGUNDOS - LA TARIFA SE COBRA              ESTM1479
148100*    POR MINUTO COMPLETO.                                               ESTM1480
148200     DIVIDE WS-DUR-SEG-ELAPSED BY 60                                    ESTM1481
148300         GIVING WS-DURACAO-MINUTOS.                                     ESTM1482
148400                                                                        ESTM1483
148500 FIN-24000.                                                             ESTM1484
148600     EXIT.                                                              ESTM1485
148700                                                                        ESTM1486
148800 24100-DIAS-ABSOLUTOS.                                                  ESTM1487
148900*----------------------                                                 ESTM1488
149000*    CONVIERTE WS-DUR-ANO-CALC/MES-CALC/DIA-CALC EN UN NUMERO           ESTM1489
149100*    DE DIA ABSOLUTO (WS-DUR-DIAS-ABS-CALC), USANDO LA TABLA            ESTM1490
149200*    WS-DIAS-ACUM-MES (COPY WESTAC) Y LA REGLA DE ANO BISIESTO          ESTM1491
149300*    (DIVISIBLE POR 4, SALVO SIGLO NO DIVISIBLE POR 400) PARA           ESTM1492
149400*    SUMAR UN DIA MAS A PARTIR DE MARZO EN LOS ANOS BISIESTOS.          ESTM1493
149500*    NO CONTEMPLA LOS BISIESTOS DE ANOS ANTERIORES AL DE LA             ESTM1494
149600*    FECHA CALCULADA, PERO ESO NO AFECTA A DIFERENCIA-EM-DIAS           ESTM1495
149700*    ENTRE ENTRADA E SAIDA PORQUE AMBAS FECHAS SE CALCULAN CON          ESTM1496
149800*    LA MISMA REGLA (SP-0108).                                          ESTM1497
149900                                                                        ESTM1498
150000     DIVIDE WS-DUR-ANO-CALC BY 4                                        ESTM1499
150100         GIVING WS-DUR-COCIENTE REMAINDER WS-DUR-BISSEXTO.              ESTM1500
150200     DIVIDE WS-DUR-ANO-CALC BY 100                                      ESTM1501
150300         GIVING WS-DUR-COCIENTE REMAINDER WS-DUR-MOD100.                ESTM1502
150400     DIVIDE WS-DUR-ANO-CALC BY 400                                      ESTM1503
150500         GIVING WS-DUR-COCIENTE REMAINDER WS-DUR-MOD400.                ESTM1504
150600                                                                        ESTM1505
150700     COMPUTE WS-DUR-DIAS-ABS-CALC =                                     ESTM1506
150800             (WS-DUR-ANO-CALC * 365)                                    ESTM1507
150900           + WS-DIAS-ACUM-MES (WS-DUR-MES-CALC)                         ESTM1508
151000           + WS-DUR-DIA-CALC.                                           ESTM1509
151100                                                                        ESTM1510
151200     IF WS-DUR-BISSEXTO = 0                                             ESTM1511
151300     AND (WS-DUR-MOD100 NOT = 0                                         ESTM1512
151400       OR WS-DUR-MOD400 = 0)                                            ESTM1513
151500     AND WS-DUR-MES-CALC > 2                                            ESTM1514
151600        ADD 1                        TO WS-DUR-DIAS-ABS-CALC            ESTM1515
151700     END-IF.                                                            ESTM1516
151800                                                                        ESTM1517
151900 FIN-24100.                                                             ESTM1518
152000     EXIT.                                                              ESTM1519
152100                                                                        ESTM1520
152200 25000-CALCULA-VALOR.                                                   ESTM1521
152300*--------------------                                                   ESTM1522
152400*    IMPLEMENTA CALCULARVALOR.  SI LA PERMANENCIA ES DE UN DIA          ESTM1523
152500*    O MAS (>= 1440 MINUTOS) SE COBRA TARIFA-DIARIA POR CADA            ESTM1524
152600*    DIA COMPLETO Y SE ENVIA EL RESTO A 25500-CALCULA-VALOR-DIA.        ESTM1525
152700                                                                        ESTM1526
152800*    LIMPIA LOS ACUMULADORES PARCIALES ANTES DE COMENZAR -              ESTM1527
152900*    EVITA ARRASTRAR VALORES DE UN CALCULO ANTERIOR DENTRO              ESTM1528
153000*    DEL MISMO RUN (LA 01 WS-VALOR-CALC NO SE REINICIALIZA              ESTM1529
153100*    SOLA ENTRE UNA SAIDA Y LA SIGUIENTE).                              ESTM1530
153200     MOVE 0                          TO WS-VAL-IMPORTE-HORAS            ESTM1531
153300                                         WS-VAL-IMPORTE-DIAS            ESTM1532
153400                                         WS-VAL-IMPORTE-RESTANTE.       ESTM1533
153500                                                                        ESTM1534
153600*    UN DIA COMPLETO SON 1440 MINUTOS (24 * 60).  A PARTIR DE           ESTM1535
153700*    ESE UMBRAL SE COBRA TARIFA-DIARIA FIJA POR CADA DIA                ESTM1536
153800*    ENTERO Y EL RESTO DE HORAS/MINUTOS SE MANDA A 25500 PARA           ESTM1537
153900*    QUE LO TARIFE COMO UNA PERMANENCIA CORTA NORMAL.                   ESTM1538
154000     IF WS-DURACAO-MINUTOS >= 1440                                      ESTM1539
154100        DIVIDE WS-DURACAO-MINUTOS BY 1440                               ESTM1540
154200            GIVING WS-VAL-DIAS-COMPLETOS                                ESTM1541
154300            REMAINDER WS-VAL-MINUTOS-RESTANTES                          ESTM1542
154400        COMPUTE WS-VAL-IMPORTE-DIAS =                                   ESTM1543
154500                WS-VAL-DIAS-COMPLETOS * 25.00                           ESTM1544
154600        PERFORM 25500-CALCULA-VALOR-DIA                                 ESTM1545
154700        COMPUTE WS-VAL-IMPORTE-RESTANTE =                               ESTM1546
154800                WS-VAL-IMPORTE-DIAS + WS-VAL-IMPORTE-HORAS              ESTM1547
154900     ELSE                                                               ESTM1548
155000*    PERMANENCIA MENOR A UN DIA - SE TARIFA COMPLETA EN                 ESTM1549
155100*    25500-CALCULA-VALOR-DIA SIN PASAR POR EL COBRO DIARIO.             ESTM1550
155200        MOVE WS-DURACAO-MINUTOS      TO WS-VAL-MINUTOS-RESTANTES        ESTM1551
155300        PERFORM 25500-CALCULA-VALOR-DIA                                 ESTM1552
155400        MOVE WS-VAL-IMPORTE-HORAS    TO WS-VAL-IMPORTE-RESTANTE         ESTM1553
155500     END-IF.                                                            ESTM1554
155600                                                                        ESTM1555
155700 FIN-25000.                                                             ESTM1556
155800     EXIT.                                                              ESTM1557
155900                                                                        ESTM1558
156000 25500-CALCULA-VALOR-DIA.                                               ESTM1559
156100*------------------------                                               ESTM1560
156200*    CALCULA EL IMPORTE DE WS-VAL-MINUTOS-RESTANTES (SIEMPRE            ESTM1561
156300*    MENOR A 1440 MINUTOS) SEGUN LA TARIFA POR HORA, CON                ESTM1562
156400*    CARENCIA DE 15 MINUTOS Y TOPE DE TARIFA-DIARIA.                    ESTM1563
156500                                                                        ESTM1564
156600     IF WS-VAL-MINUTOS-RESTANTES <= 15                                  ESTM1565
156700        MOVE 0                       TO WS-VAL-IMPORTE-HORAS            ESTM1566
156800     ELSE                                                               ESTM1567
156900        COMPUTE WS-VAL-HORAS-UNIDADES =                                 ESTM1568
157000                (WS-VAL-MINUTOS-RESTANTES + 59) / 60                    ESTM1569
157100        COMPUTE WS-VAL-IMPORTE-HORAS =                                  ESTM1570
157200                5.00 + ((WS-VAL-HORAS-UNIDADES - 1) * 2.00)             ESTM1571
157300        IF WS-VAL-IMPORTE-HORAS > 25.00                                 ESTM1572
157400           MOVE 25.00                TO WS-VAL-IMPORTE-HORAS            ESTM1573
157500        END-IF                                                          ESTM1574
157600     END-IF.                                                            ESTM1575
157700                                                                        ESTM1576
157800 FIN-25500.                                                             ESTM1577
157900     EXIT.                                                              ESTM1578
158000 30000-FINALIZO.                                                        ESTM1579
158100*---------------                                                        ESTM1580
158200*    GRABA EL HISTORICO ACTUALIZADO, EMITE LOS TOTALES DE               ESTM1581
158300*    CONTROL DEL RELATORIO Y CIERRA TODOS LOS ARCHIVOS ANTES DE         ESTM1582
158400*    TERMINAR EL PROCESO.                                               ESTM1583
158500*                                                                       ESTM1584
158600*    A PARTIR DE SP-0134 EL CIERRE SE HACE CON UN UNICO PERFORM         ESTM1585
158700*    ... THRU QUE RECORRE 29500/30100/31000; NO SE EXTIENDE A           ESTM1586
158800*    99999-CANCELO PORQUE ESE PARRAFO TERMINA EL JOB CON                ESTM1587
158900*    STOP RUN Y SOLO DEBE ALCANZARSE DESDE UN ERROR DE E/S.             ESTM1588
159000*---------------                                                        ESTM1589
159100                                                                        ESTM1590
159200     PERFORM 29500-GRAVA-HISTORICO THRU FIN-31000.                      ESTM1591
159300                                                                        ESTM1592
159400 FIN-30000.                                                             ESTM1593
159500     EXIT.                                                              ESTM1594
159600                                                                        ESTM1595
159700 29500-GRAVA-HISTORICO.                                                 ESTM1596
159800*----------------------                                                 ESTM1597
159900*    VUELCA POR COMPLETO LA TABLA WT-ESTAC-TABELA AL HISTORICO,         ESTM1598
160000*    REEMPLAZANDO SU CONTENIDO ANTERIOR (EL ARCHIVO SE ABRIO            ESTM1599
160100*    EN MODO I-O Y SE POSICIONA AL PRINCIPIO ANTES DE GRABAR).          ESTM1600
160200                                                                        ESTM1601
160300     MOVE '29500-GRAVA-HISTORICO'    TO WS-PARRAFO.                     ESTM1602
160400                                                                        ESTM1603
160500     CLOSE ESTACHIS.                                                    ESTM1604
160600     OPEN OUTPUT ESTACHIS.                                              ESTM1605
160700                                                                        ESTM1606
160800*    REAPERTURA DEL HISTORICO EN MODO OUTPUT - SI FALLA, EL             ESTM1607
160900*    RUN NO PUEDE REGRABAR EL HISTORICO Y SE CANCELA.                   ESTM1608
161000     IF NOT 88-FS-ESTACHIS-OK                                           ESTM1609
161100        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                ESTM1610
161200        MOVE 'ESTACHIS'              TO WCANCELA-RECURSO                ESTM1611
161300        MOVE 'OPEN OUTPUT'           TO WCANCELA-OPERACION              ESTM1612
161400        MOVE FS-ESTACHIS             TO WCANCELA-CODRET                 ESTM1613
161500        MOVE 'ERROR EN OPEN'         TO WCANCELA-MENSAJE                ESTM1614
161600        GO TO 99999-CANCELO                                             ESTM1615
161700     END-IF.                                                            ESTM1616
161800                                                                        ESTM1617
161900     SET WT-ESTAC-IDX                TO 1.                              ESTM1618
162000                                                                        ESTM1619
162100     PERFORM 29510-GRAVA-OCORRENCIA                                     ESTM1620
162200         WT-ESTAC-QTDE TIMES.                                           ESTM1621
162300                                                                        ESTM1622
162400 FIN-29500.                                                             ESTM1623
162500     EXIT.                                                              ESTM1624
162600                                                                        ESTM1625
162700 30100-TOTALES-CONTROL.                                                 ESTM1626
162800*                                                                       ESTM1627
162900*    IMPRIME EN CONSOLA (DISPLAY) LOS TOTALES DE CONTROL DEL            ESTM1628
163000*    RUN - ENTRADAS, SAIDAS, RECHAZOS Y EL VALOR TOTAL                  ESTM1629
163100*    COBRADO - PARA QUE OPERACIONES VERIFIQUE EL LOTE SIN               ESTM1630
163200*    TENER QUE ABRIR EL RELATORIO IMPRESO.                              ESTM1631
163300*                                                                       ESTM1632
163400*----------------------                                                 ESTM1633
163500                                                                        ESTM1634
163600     PERFORM 10300-CONTA-VAGAS.                                         ESTM1635
163700                                                                        ESTM1636
163800*    SE EDITAN LOS CONTADORES BINARIOS A SUS CAMPOS ZZZ.ZZZ.ZZ9         ESTM1637
163900*    ANTES DE MOSTRARLOS, PORQUE DISPLAY DE UN COMP MUESTRA             ESTM1638
164000*    EL VALOR EN BINARIO Y NO EN DECIMAL LEGIBLE.                       ESTM1639
164100     MOVE WS-LEIDOS-TRANENT           TO WS-LEIDOS-TRANENT-ED.          ESTM1640
164200     MOVE WS-ALTAS-VEICULO            TO WS-ALTAS-VEICULO-ED.           ESTM1641
164300     MOVE WS-GRABADOS-ESTACHIS        TO WS-GRABADOS-ESTACHIS-ED.       ESTM1642
164400     MOVE WS-GRABADOS-RELATORIO       TO WS-GRABADOS-RELATORIO-ED.      ESTM1643
164500     MOVE WS-VALOR-TOTAL-COBRADO      TO WS-VALOR-TOTAL-ED.             ESTM1644
164600                                                                        ESTM1645
164700     DISPLAY ' '.                                                       ESTM1646
164800     DISPLAY '****************************************'.                ESTM1647
164900     DISPLAY 'TOTALES DE CONTROL PGM: ESTACMOV        '.                ESTM1648
165000     DISPLAY '****************************************'.                ESTM1649
165100     DISPLAY '*                                      *'.                ESTM1650
165200     DISPLAY '* CANT. REG. LEIDOS TRANENT         : '                   ESTM1651
165300                                         WS-LEIDOS-TRANENT-ED.          ESTM1652
165400                                                                        ESTM1653
165500*    UN MOVE/DISPLAY POR RENGLON - SE REUTILIZA WS-CANT-ED              ESTM1654
165600*    PARA LOS 5 CONTADORES DE ESTA SECCION.                             ESTM1655
165700     MOVE WS-CANT-ENTRADAS            TO WS-CANT-ED.                    ESTM1656
165800     DISPLAY '*       CANT. ENTRADAS              : '                   ESTM1657
165900                                         WS-CANT-ED.                    ESTM1658
166000                                                                        ESTM1659
166100     MOVE WS-CANT-SAIDAS              TO WS-CANT-ED.                    ESTM1660
166200     DISPLAY '*       CANT. SAIDAS                : '                   ESTM1661
166300                                         WS-CANT-ED.                    ESTM1662
166400                                                                        ESTM1663
166500     MOVE WS-CANT-REJ-JA-ESTAC        TO WS-CANT-ED.                    ESTM1664
166600     DISPLAY '*       RECHAZOS JA ESTACIONADO     : '                   ESTM1665
166700                                         WS-CANT-ED.                    ESTM1666
166800                                                                        ESTM1667
166900     MOVE WS-CANT-REJ-SEM-VAGA        TO WS-CANT-ED.                    ESTM1668
167000     DISPLAY '*       RECHAZOS SEM VAGA           : '                   ESTM1669
167100                                         WS-CANT-ED.                    ESTM1670
167200                                                                        ESTM1671
167300     MOVE WS-CANT-REJ-NAO-ENCONTRADO  TO WS-CANT-ED.                    ESTM1672
167400     DISPLAY '*       RECHAZOS NAO ENCONTRADO     : '                   ESTM1673
167500                                         WS-CANT-ED.                    ESTM1674
167600                                                                        ESTM1675
167700*    CONTADORES DE BAJA AGREGADOS POR SP-0133.                          ESTM1676
167800     MOVE WS-CANT-BAIXAS-VAGA         TO WS-CANT-ED.                    ESTM1677
167900     DISPLAY '*       CANT. BAIXAS DE VAGA        : '                   ESTM1678
168000                                         WS-CANT-ED.                    ESTM1679
168100                                                                        ESTM1680
168200     MOVE WS-CANT-BAIXAS-VEICULO      TO WS-CANT-ED.                    ESTM1681
168300     DISPLAY '*       CANT. BAIXAS DE VEICULO     : '                   ESTM1682
168400                                         WS-CANT-ED.                    ESTM1683
168500                                                                        ESTM1684
168600     MOVE WS-CANT-REJ-VAGA-OCUPADA    TO WS-CANT-ED.                    ESTM1685
168700     DISPLAY '*       RECHAZOS VAGA OCUPADA       : '                   ESTM1686
168800                                         WS-CANT-ED.                    ESTM1687
168900                                                                        ESTM1688
169000     MOVE WS-CANT-REJ-VEIC-ATIVO      TO WS-CANT-ED.                    ESTM1689
169100     DISPLAY '*       RECHAZOS VEICULO ATIVO      : '                   ESTM1690
169200                                         WS-CANT-ED.                    ESTM1691
169300                                                                        ESTM1692
169400     DISPLAY '*                                      *'.                ESTM1693
169500     DISPLAY '* CANT. ALTAS DE VEICULO            : '                   ESTM1694
169600                                         WS-ALTAS-VEICULO-ED.           ESTM1695
169700     DISPLAY '*                                      *'.                ESTM1696
169800     DISPLAY '* CANT. REG. GRABADOS ESTACHIS      : '                   ESTM1697
169900                                         WS-GRABADOS-ESTACHIS-ED.       ESTM1698
170000     DISPLAY '* CANT. REG. GRABADOS RELATORIO     : '                   ESTM1699
170100                                         WS-GRABADOS-RELATORIO-ED.      ESTM1700
170200     DISPLAY '*                                      *'.                ESTM1701
170300     DISPLAY '* VALOR TOTAL COBRADO               : '                   ESTM1702
170400                                         WS-VALOR-TOTAL-ED.             ESTM1703
170500     DISPLAY '*                                      *'.                ESTM1704
170600                                                                        ESTM1705
170700*    OCUPACION FINAL DEL ESTACIONAMIENTO, REUTILIZANDO                  ESTM1706
170800*    WS-VAGAS-ED PARA LOS 3 VALORES.                                    ESTM1707
170900     MOVE WS-TOTAL-VAGAS               TO WS-VAGAS-ED.                  ESTM1708
171000     DISPLAY '* TOTAL DE VAGAS                    : '                   ESTM1709
171100                                         WS-VAGAS-ED.                   ESTM1710
171200     MOVE WS-VAGAS-OCUPADAS            TO WS-VAGAS-ED.                  ESTM1711
171300     DISPLAY '*       VAGAS OCUPADAS              : '                   ESTM1712
171400                                         WS-VAGAS-ED.                   ESTM1713
171500     MOVE WS-VAGAS-LIVRES              TO WS-VAGAS-ED.                  ESTM1714
171600     DISPLAY '*       VAGAS LIVRES                : '                   ESTM1715
171700                                         WS-VAGAS-ED.                   ESTM1716
171800     DISPLAY '*                                      *'.                ESTM1717
171900     DISPLAY '****************************************'.                ESTM1718
172000     DISPLAY ' '.                                                       ESTM1719
172100                                                                        ESTM1720
172200 FIN-30100.                                                             ESTM1721
172300     EXIT.                                                              ESTM1722
172400                                                                        ESTM1723
172500 31000-CIERRO-ARCHIVOS.                                                 ESTM1724
172600*                                                                       ESTM1725
172700*    CIERRA LOS 5 ARCHIVOS DEL PROCESO.  SE LLAMA TANTO DESDE           ESTM1726
172800*    EL CIERRE NORMAL (30000) COMO DESDE 99999-CANCELO, PARA            ESTM1727
172900*    NO DEJAR ARCHIVOS ABIERTOS ANTE UN ABEND.                          ESTM1728
173000*                                                                       ESTM1729
173100*----------------------                                                 ESTM1730
173200                                                                        ESTM1731
173300     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.                     ESTM1732
173400                                                                        ESTM1733
173500*    CADA CLOSE SE PROTEGE CON EL SWITCH DE APERTURA - SI EL            ESTM1734
173600*    ARCHIVO NUNCA LLEGO A ABRIRSE (CANCELO TEMPRANO) NO SE             ESTM1735
173700*    INTENTA CERRARLO.                                                  ESTM1736
173800     IF 88-OPEN-TRANENT-SI                                              ESTM1737
173900        SET 88-OPEN-TRANENT-NO       TO TRUE                            ESTM1738
174000        CLOSE TRANENT                                                   ESTM1739
174100*    VERIFICACION DE STATUS POST-CLOSE, IGUAL PARA LOS 5                ESTM1740
174200*    ARCHIVOS DE ESTE PARRAFO.                                          ESTM1741
174300        IF NOT 88-FS-TRANENT-OK                                         ESTM1742
174400           MOVE WS-PARRAFO           TO WCANCELA-PARRAFO                ESTM1743
174500           MOVE 'TRANENT '           TO WCANCELA-RECURSO                ESTM1744
174600           MOVE 'CLOSE'              TO WCANCELA-OPERACION              ESTM1745
174700           MOVE FS-TRANENT           TO WCANCELA-CODRET                 ESTM1746
174800           MOVE 'CIERRA TRANENT '    TO WCANCELA-MENSAJE                ESTM1747
174900           PERFORM 99999-CANCELO                                        ESTM1748
175000        END-IF                                                          ESTM1749
175100     END-IF.                                                            ESTM1750
175200                                                                        ESTM1751
175300*    VEICULO.                                                           ESTM1752
175400*    VEICULO - SI QUEDO ABIERTO, SE CIERRA Y SE VERIFICA EL             ESTM1753
175500*    STATUS COMO EN CUALQUIER OTRO CLOSE DE ESTE PARRAFO.               ESTM1754
175600     IF 88-OPEN-VEICULO-SI                                              ESTM1755
175700        SET 88-OPEN-VEICULO-NO       TO TRUE                            ESTM1756
175800        CLOSE VEICULO                                                   ESTM1757
175900*    IDEM PARA VEICULO.                                                 ESTM1758
176000        IF NOT 88-FS-VEICULO-OK                                         ESTM1759
176100           MOVE WS-PARRAFO           TO WCANCELA-PARRAFO                ESTM1760
176200           MOVE 'VEICULO '           TO WCANCELA-RECURSO                ESTM1761
176300           MOVE 'CLOSE'              TO WCANCELA-OPERACION              ESTM1762
176400           MOVE FS-VEICULO           TO WCANCELA-CODRET                 ESTM1763
176500           MOVE 'CIERRA VEICULO '    TO WCANCELA-MENSAJE                ESTM1764
176600           PERFORM 99999-CANCELO                                        ESTM1765
176700        END-IF                                                          ESTM1766
176800     END-IF.                                                            ESTM1767
176900                                                                        ESTM1768
177000*    VAGA.                                                              ESTM1769
177100*    VAGA.                                                              ESTM1770
177200     IF 88-OPEN-VAGA-SI                                                 ESTM1771
177300        SET 88-OPEN-VAGA-NO          TO TRUE                            ESTM1772
177400*    IDEM PARA VAGA.                                                    ESTM1773
177500        CLOSE VAGA                                                      ESTM1774
177600        IF NOT 88-FS-VAGA-OK                                            ESTM1775
177700           MOVE WS-PARRAFO           TO WCANCELA-PARRAFO                ESTM1776
177800           MOVE 'VAGA    '           TO WCANCELA-RECURSO                ESTM1777
177900           MOVE 'CLOSE'              TO WCANCELA-OPERACION              ESTM1778
178000           MOVE FS-VAGA              TO WCANCELA-CODRET                 ESTM1779
178100           MOVE 'CIERRA VAGA    '    TO WCANCELA-MENSAJE                ESTM1780
178200           PERFORM 99999-CANCELO                                        ESTM1781
178300        END-IF                                                          ESTM1782
178400     END-IF.                                                            ESTM1783
178500                                                                        ESTM1784
178600*    ESTACHIS.                                                          ESTM1785
178700*    ESTACHIS - YA QUEDO REGRABADO POR COMPLETO EN 29500                ESTM1786
178800*    ANTES DE LLEGAR A ESTE CIERRE.                                     ESTM1787
178900     IF 88-OPEN-ESTACHIS-SI                                             ESTM1788
179000        SET 88-OPEN-ESTACHIS-NO      TO TRUE                            ESTM1789
179100        CLOSE ESTACHIS                                                  ESTM1790
179200*    IDEM PARA ESTACHIS.                                                ESTM1791
179300        IF NOT 88-FS-ESTACHIS-OK                                        ESTM1792
179400           MOVE WS-PARRAFO           TO WCANCELA-PARRAFO                ESTM1793
179500           MOVE 'ESTACHIS'           TO WCANCELA-RECURSO                ESTM1794
179600           MOVE 'CLOSE'              TO WCANCELA-OPERACION              ESTM1795
179700           MOVE FS-ESTACHIS          TO WCANCELA-CODRET                 ESTM1796
179800           MOVE 'CIERRA ESTACHIS'    TO WCANCELA-MENSAJE                ESTM1797
179900           PERFORM 99999-CANCELO                                        ESTM1798
180000        END-IF                                                          ESTM1799
180100     END-IF.                                                            ESTM1800
180200                                                                        ESTM1801
180300*    RELATORIO.                                                         ESTM1802
180400*    RELATORIO - ULTIMO ARCHIVO EN CERRARSE, PARA QUE                   ESTM1803
180500*    QUEDE DISPONIBLE HASTA EL ULTIMO MOMENTO DEL RUN.                  ESTM1804
180600     IF 88-OPEN-RELATORIO-SI                                            ESTM1805
180700        SET 88-OPEN-RELATORIO-NO     TO TRUE                            ESTM1806
180800        CLOSE RELATORIO                                                 ESTM1807
180900*    IDEM PARA RELATORIO.                                               ESTM1808
181000        IF NOT 88-FS-RELATORIO-OK                                       ESTM1809
181100           MOVE WS-PARRAFO           TO WCANCELA-PARRAFO                ESTM1810
181200           MOVE 'RELATORIO'          TO WCANCELA-RECURSO                ESTM1811
181300           MOVE 'CLOSE'              TO WCANCELA-OPERACION              ESTM1812
181400           MOVE FS-RELATORIO         TO WCANCELA-CODRET                 ESTM1813
181500           MOVE 'CIERRA RELATORIO'   TO WCANCELA-MENSAJE                ESTM1814
181600           PERFORM 99999-CANCELO                                        ESTM1815
181700        END-IF                                                          ESTM1816
181800     END-IF.                                                            ESTM1817
181900                                                                        ESTM1818
182000 FIN-31000.                                                             ESTM1819
182100     EXIT.                                                              ESTM1820
182200                                                                        ESTM1821
182300 29510-GRAVA-OCORRENCIA.                                                ESTM1822
182400*------------------------                                               ESTM1823
182500*    GRABA UNA OCORRENCIA DE WT-ESTAC-TABELA EN EL HISTORICO Y          ESTM1824
182600*    AVANZA EL INDICE PARA LA PROXIMA ITERACION DEL PERFORM.            ESTM1825
182700*    SEPARADO DE 29500 PARA NO USAR PERFORM ... END-PERFORM.            ESTM1826
182800                                                                        ESTM1827
182900*    SE TRASLADA CADA CAMPO DE LA OCORRENCIA DE LA TABLA AL             ESTM1828
183000*    LAYOUT DEL HISTORICO, EN EL MISMO ORDEN QUE EL COPY.               ESTM1829
183100     MOVE WT-EST-ID (WT-ESTAC-IDX)   TO REG-EST-ID.                     ESTM1830
183200     MOVE WT-EST-PLACA-VEICULO (WT-ESTAC-IDX)                           ESTM1831
183300                                      TO REG-EST-PLACA-VEICULO.         ESTM1832
183400     MOVE WT-EST-NUMERO-VAGA (WT-ESTAC-IDX)                             ESTM1833
183500                                      TO REG-EST-NUMERO-VAGA.           ESTM1834
183600     MOVE WT-EST-DATA-HORA-ENTRADA (WT-ESTAC-IDX)                       ESTM1835
183700                                      TO REG-EST-DATA-HORA-ENTRADA.     ESTM1836
183800     MOVE WT-EST-DATA-HORA-SAIDA (WT-ESTAC-IDX)                         ESTM1837
183900                                      TO REG-EST-DATA-HORA-SAIDA.       ESTM1838
184000     MOVE WT-EST-VALOR-COBRADO (WT-ESTAC-IDX)                           ESTM1839
184100                                      TO REG-EST-VALOR-COBRADO.         ESTM1840
184200     MOVE WT-EST-STATUS (WT-ESTAC-IDX)                                  ESTM1841
184300                                      TO REG-EST-STATUS.                ESTM1842
184400                                                                        ESTM1843
184500*    SE GRABA COMO SECUENCIAL - EL ARCHIVO NO TIENE CLAVE,              ESTM1844
184600*    EL ORDEN DE GRABACION ES EL ORDEN DE LA TABLA.                     ESTM1845
184700     WRITE REG-ESTACHIS-FD FROM REG-ESTAC.                              ESTM1846
184800                                                                        ESTM1847
184900*    GRABACION DE UNA OCORRENCIA DEL HISTORICO - ERROR DE               ESTM1848
185000*    E/S SI FALLA.                                                      ESTM1849
185100     IF NOT 88-FS-ESTACHIS-OK                                           ESTM1850
185200        MOVE WS-PARRAFO              TO WCANCELA-PARRAFO                ESTM1851
185300        MOVE 'ESTACHIS'              TO WCANCELA-RECURSO                ESTM1852
185400        MOVE 'WRITE'                 TO WCANCELA-OPERACION              ESTM1853
185500        MOVE FS-ESTACHIS             TO WCANCELA-CODRET                 ESTM1854
185600        MOVE 'ERROR EN WRITE'        TO WCANCELA-MENSAJE                ESTM1855
185700        GO TO 99999-CANCELO                                             ESTM1856
185800     END-IF.                                                            ESTM1857
185900                                                                        ESTM1858
186000     ADD 1                           TO WS-GRABADOS-ESTACHIS.           ESTM1859
186100     SET WT-ESTAC-IDX                UP BY 1.                           ESTM1860
186200                                                                        ESTM1861
186300 FIN-29510.                                                             ESTM1862
186400     EXIT.                                                              ESTM1863
186500                                                                        ESTM1864
186600 99999-CANCELO.                                                         ESTM1865
186700*                                                                       ESTM1866
186800*    RUTINA DE CANCELACION POR ERROR DE E/S.  CIERRA LO QUE             ESTM1867
186900*    ESTE ABIERTO Y LLAMA AL SUBPROGRAMA COMPARTIDO CANCELA,            ESTM1868
187000*    QUE EMITE EL MENSAJE Y TERMINA EL JOB CON ABEND.                   ESTM1869
187100*                                                                       ESTM1870
187200                                                                        ESTM1871
187300     PERFORM 31000-CIERRO-ARCHIVOS.                                     ESTM1872
187400                                                                        ESTM1873
187500     CALL 'CANCELA' USING WCANCELA.                                     ESTM1874
187600                                                                        ESTM1875
187700     STOP RUN.                                                          ESTM1876
187800                                                                        ESTM1877
187900 FIN-99999.                                                             ESTM1878
188000     EXIT.                                                              ESTM1879
