000100************************************************************WCANC01
000200*                                                             WCANC02
000300*   C O P Y   W C A N C E L A                                 WCANC03
000400*                                                             WCANC04
000500*   AREA DE COMUNICACION CON LA RUTINA DE CANCELACION         WCANC05
000600*   ESTANDAR DEL AREA (PROGRAMA CANCELA).  TODO PROGRAMA      WCANC06
000700*   QUE ABRA, LEA, ESCRIBA O CIERRE UN ARCHIVO DEBE ARMAR     WCANC07
000800*   ESTA AREA ANTE UN FILE STATUS DISTINTO DE '00' Y LLAMAR   WCANC08
000900*   A CANCELA PARA QUE INFORME EL ERROR Y CORTE EL PROCESO.   WCANC10
001000*                                                             WCANC11
001100************************************************************WCANC12
001200*                                                             WCANC13
001300*   HISTORIA DE CAMBIOS DEL COPY                              WCANC14
001400*   -----------------------------------------------------    WCANC15
001500*   FECHA      AUTOR   PEDIDO      DESCRIPCION                WCANC16
001600*   ---------- ------- ----------- --------------------------WCANC17
001700*   1988-07-01 E.PALM  SP-0001     ALTA DEL COPY ORIGINAL     WCANC18
001800*   1998-11-05 C.SOSA  SP-0088     REVISION Y2K - SIN CAMPOSWCANC19
001900*                      DE FECHA EN ESTA AREA, NO SE REQUIERENWCANC20
002000*                      CAMBIOS.                                WCANC21
002100*   2001-02-19 R.NAVA  SP-0104     SE AMPLIA WCANCELA-MENSAJEWCANC22
002200*                      A 199 POSICIONES PARA PODER INFORMAR   WCANC23
002300*                      UNA LINEA COMPLETA DE WLINEA CUANDO EL WCANC24
002400*                      ERROR OCURRE AL GRABAR EL RELATORIO.   WCANC25
002500*                                                             WCANC26
002600************************************************************WCANC27
002700                                                               WCANC28
002800  01  WCANCELA.                                                WCANC29
002900*                                                             WCANC30
003000*     PROGRAMA QUE DETECTO EL ERROR                            WCANC31
003100*                                                             WCANC32
003200      03  WCANCELA-PROGRAMA           PIC  X(020).             WCANC33
003300*                                                             WCANC34
003400*     PARRAFO DONDE SE DETECTO EL ERROR                        WCANC35
003500*                                                             WCANC36
003600      03  WCANCELA-PARRAFO            PIC  X(050).             WCANC37
003700*                                                             WCANC38
003800*     ARCHIVO/RECURSO INVOLUCRADO                              WCANC39
003900*                                                             WCANC40
004000      03  WCANCELA-RECURSO            PIC  X(008).             WCANC41
004100*                                                             WCANC42
004200*     OPERACION QUE SE ESTABA REALIZANDO (OPEN/READ/WRITE/...) WCANC43
004300*                                                             WCANC44
004400      03  WCANCELA-OPERACION          PIC  X(010).             WCANC45
004500*                                                             WCANC46
004600*     CODIGO DE FILE STATUS DEVUELTO POR EL RUNTIME COBOL      WCANC47
004700*                                                             WCANC48
004800      03  WCANCELA-CODRET             PIC  X(002).             WCANC49
004900*                                                             WCANC50
005000*     TEXTO LIBRE COMPLEMENTARIO (CLAVE, LINEA DE RELATORIO,   WCANC51
005100*     ETC.) PARA FACILITAR EL DIAGNOSTICO DEL ERROR             WCANC52
005200*                                                             WCANC53
005300      03  WCANCELA-MENSAJE            PIC  X(199).             WCANC54
005400      03  FILLER                      PIC  X(011).             WCANC55
