000100************************************************************WESTC01
000200*                                                             WESTC02
000300*   C O P Y   W E S T A C                                     WESTC03
000400*                                                             WESTC04
000500*   LAYOUT DEL ARCHIVO DE MOVIMIENTOS DE ESTACIONAMIENTO      WESTC05
000600*   (ESTACIONAMENTO-HIST), SU TABLA DE TRABAJO EN MEMORIA     WESTC06
000700*   Y LOS CAMPOS DE TRABAJO PARA EL CALCULO DE DURACION Y     WESTC07
000800*   TARIFA (VER PARRAFOS 24000/25000 DEL PROGRAMA ESTACMOV).  WESTC08
000900*                                                             WESTC09
001000*   LONGITUD DE REGISTRO REG-ESTAC....: 090 BYTES             WESTC10
001100*                                                             WESTC11
001200************************************************************WESTC12
001300*                                                             WESTC13
001400*   HISTORIA DE CAMBIOS DEL COPY                              WESTC14
001500*   -----------------------------------------------------    WESTC15
001600*   FECHA      AUTOR   PEDIDO      DESCRIPCION                WESTC16
001700*   ---------- ------- ----------- --------------------------WESTC17
001800*   1991-05-06 E.PALM  SP-0005     ALTA DEL COPY ORIGINAL     WESTC18
001900*   1998-11-05 C.SOSA  SP-0088     REVISION Y2K - CAMPOS DE  WESTC20
002000*                      FECHA YA VIENEN EN FORMATO CCYYMMDD.  WESTC21
002100*   2001-02-19 R.NAVA  SP-0104     SE AGREGA TABLA EN MEMORIAWESTC22
002200*                      WT-ESTAC-TABELA PARA EVITAR RELEER EL WESTC23
002300*                      HISTORICO EN CADA BUSQUEDA POR PLACA. WESTC24
002400*   2001-03-02 R.NAVA  SP-0106     SE AGREGA TABLA DE DIAS   WESTC25
002500*                      ACUMULADOS Y CAMPOS DE TRABAJO PARA   WESTC26
002600*                      EL CALCULO DE DURACION Y TARIFA.      WESTC27
002610*   2001-03-15 R.NAVA  SP-0108     SE AGREGAN CAMPOS DE      WESTC28
002620*                      TRABAJO PARA DESCOMPONER LA FECHA Y   WESTC29
002630*                      CALCULAR DIAS ABSOLUTOS Y BISIESTO    WESTC30
002640*                      SIN USAR FUNCIONES INTRINSECAS (VER   WESTC31
002650*                      PARRAFO 24100 DEL PROGRAMA ESTACMOV). WESTC32
002700*                                                             WESTC33
002800************************************************************WESTC29
002900                                                               WESTC30
003000*----------------------------------------------------------- WESTC31
003100*   REGISTRO DEL ARCHIVO ESTACIONAMENTO-HIST                  WESTC32
003200*----------------------------------------------------------- WESTC33
003300  01  REG-ESTAC.                                               WESTC34
003400      03  REG-EST-ID                  PIC  9(009).             WESTC35
003500      03  REG-EST-PLACA-VEICULO       PIC  X(007).             WESTC36
003600      03  REG-EST-NUMERO-VAGA         PIC  X(010).             WESTC37
003700*                                                             WESTC38
003800*     TIMESTAMP DE ENTRADA CCYYMMDDHHMMSS                      WESTC39
003900*                                                             WESTC40
004000      03  REG-EST-DATA-HORA-ENTRADA   PIC  9(014).             WESTC41
004100      03  REG-EST-DHENT-R REDEFINES                            WESTC42
004200          REG-EST-DATA-HORA-ENTRADA.                           WESTC43
004300          05  REG-EST-DHENT-ANO       PIC  9(004).             WESTC44
004400          05  REG-EST-DHENT-MES       PIC  9(002).             WESTC45
004500          05  REG-EST-DHENT-DIA       PIC  9(002).             WESTC46
004600          05  REG-EST-DHENT-HH        PIC  9(002).             WESTC47
004700          05  REG-EST-DHENT-MN        PIC  9(002).             WESTC48
004800          05  REG-EST-DHENT-SS        PIC  9(002).             WESTC49
004900*                                                             WESTC50
005000*     TIMESTAMP DE SALIDA CCYYMMDDHHMMSS - CEROS MIENTRAS     WESTC51
005100*     EL VEHICULO PERMANEZCA ESTACIONADO (STATUS ATIVO)        WESTC52
005200*                                                             WESTC53
005300      03  REG-EST-DATA-HORA-SAIDA     PIC  9(014).             WESTC54
005400      03  REG-EST-DHSAI-R REDEFINES                            WESTC55
005500          REG-EST-DATA-HORA-SAIDA.                             WESTC56
005600          05  REG-EST-DHSAI-ANO       PIC  9(004).             WESTC57
005700          05  REG-EST-DHSAI-MES       PIC  9(002).             WESTC58
005800          05  REG-EST-DHSAI-DIA       PIC  9(002).             WESTC59
005900          05  REG-EST-DHSAI-HH        PIC  9(002).             WESTC60
006000          05  REG-EST-DHSAI-MN        PIC  9(002).             WESTC61
006100          05  REG-EST-DHSAI-SS        PIC  9(002).             WESTC62
006200*                                                             WESTC63
006300*     VALOR COBRADO - EMPACADO (COMP-3), CERO MIENTRAS EL     WESTC64
006400*     VEHICULO PERMANEZCA ESTACIONADO                          WESTC65
006500*                                                             WESTC66
006600      03  REG-EST-VALOR-COBRADO       PIC S9(008)V99 COMP-3.   WESTC67
006700      03  REG-EST-STATUS              PIC  X(010).             WESTC68
006800          88  88-EST-ATIVO                 VALUE 'ATIVO     '. WESTC69
006900          88  88-EST-FINALIZADO       VALUE 'FINALIZADO'.      WESTC70
007100      03  FILLER                      PIC  X(020).             WESTC72
007200                                                               WESTC73
007300*----------------------------------------------------------- WESTC74
007400*   TABLA EN MEMORIA DE MOVIMIENTOS - CARGADA DESDE EL        WESTC75
007500*   HISTORICO AL INICIO DEL PROCESO (10000-INICIO) Y VOLCADA  WESTC76
007600*   POR COMPLETO AL HISTORICO AL FINALIZAR (29500-GRAVA-      WESTC77
007700*   HISTORICO).  NO SE MANTIENE ORDENADA - LA BUSQUEDA POR    WESTC78
007800*   PLACA/STATUS ES SECUENCIAL (VER 21100/22100).             WESTC79
007900*----------------------------------------------------------- WESTC80
008000  01  WT-ESTAC-TABELA.                                         WESTC81
008100      03  WT-ESTAC-QTDE               PIC  9(005) COMP.        WESTC82
008200      03  WT-ESTAC-OCORRENCIA         OCCURS 500 TIMES         WESTC83
008300                                      INDEXED BY WT-ESTAC-IDX. WESTC84
008400          05  WT-EST-ID               PIC  9(009).             WESTC85
008500          05  WT-EST-PLACA-VEICULO    PIC  X(007).             WESTC86
008600          05  WT-EST-NUMERO-VAGA      PIC  X(010).             WESTC87
008700          05  WT-EST-DATA-HORA-ENTRADA                         WESTC88
008800                                      PIC  9(014).             WESTC89
008900          05  WT-EST-DATA-HORA-SAIDA  PIC  9(014).             WESTC90
009000          05  WT-EST-VALOR-COBRADO    PIC S9(008)V99 COMP-3.    WESTC91
009100          05  WT-EST-STATUS           PIC  X(010).             WESTC92
009200              88  88-WT-EST-ATIVO         VALUE 'ATIVO     '.  WESTC93
009300              88  88-WT-EST-FINALIZADO VALUE 'FINALIZADO'.     WESTC94
009500                                                               WESTC96
009600*----------------------------------------------------------- WESTC97
009700*   TABLA DE DIAS ACUMULADOS POR MES (ANO NO BISIESTO) -      WESTC98
009900*   USADA POR 24100-DIAS-ABSOLUTOS PARA CONVERTIR UNA FECHA   WESTC99
010000*   CCYYMMDD EN UN NUMERO DE DIA ABSOLUTO Y PODER RESTAR      WESTC10
010100*   FECHAS DE ENTRADA Y SALIDA AUNQUE CRUCEN DE MES O DE ANO. WESTC10
010200*----------------------------------------------------------- WESTC10
010300  01  WS-TABELA-DIAS-ACUM-VALORES.                             WESTC10
010400      02  FILLER                      PIC  9(003) VALUE 000.   WESTC10
010500      02  FILLER                      PIC  9(003) VALUE 031.   WESTC10
010600      02  FILLER                      PIC  9(003) VALUE 059.   WESTC10
010700      02  FILLER                      PIC  9(003) VALUE 090.   WESTC10
010800      02  FILLER                      PIC  9(003) VALUE 120.   WESTC10
010900      02  FILLER                      PIC  9(003) VALUE 151.   WESTC10
011000      02  FILLER                      PIC  9(003) VALUE 181.   WESTC10
011100      02  FILLER                      PIC  9(003) VALUE 212.   WESTC10
011200      02  FILLER                      PIC  9(003) VALUE 243.   WESTC10
011300      02  FILLER                      PIC  9(003) VALUE 273.   WESTC10
011400      02  FILLER                      PIC  9(003) VALUE 304.   WESTC10
011500      02  FILLER                      PIC  9(003) VALUE 334.   WESTC10
011600  01  WS-TABELA-DIAS-ACUM REDEFINES                             WESTC10
011700      WS-TABELA-DIAS-ACUM-VALORES.                              WESTC10
011800      02  WS-DIAS-ACUM-MES            PIC  9(003)               WESTC10
011900                                      OCCURS 12 TIMES.          WESTC10
012000                                                               WESTC11
012100*----------------------------------------------------------- WESTC11
012200*   CAMPOS DE TRABAJO - CALCULO DE DURACAO-MINUTOS             WESTC11
012300*   (PARRAFO 24000-CALCULA-DURACAO)                            WESTC11
012400*----------------------------------------------------------- WESTC11
012500  01  WS-DURACAO-CALC.                                         WESTC11
012600      03  WS-DUR-DIAS-ABS-ENTRADA     PIC  9(007) COMP.        WESTC11
012700      03  WS-DUR-DIAS-ABS-SAIDA       PIC  9(007) COMP.        WESTC11
012800      03  WS-DUR-SEG-TOTAL-ENTRADA    PIC  9(011) COMP.        WESTC11
012900      03  WS-DUR-SEG-TOTAL-SAIDA      PIC  9(011) COMP.        WESTC12
013000      03  WS-DUR-SEG-ELAPSED          PIC S9(011) COMP.        WESTC12
013100      03  WS-DURACAO-MINUTOS          PIC  9(009) COMP.        WESTC12
013200      03  WS-DUR-BISSEXTO             PIC  9(001) COMP.        WESTC12
013210*                                                            WESTC12
013220*     CAMPOS AGREGADOS POR SP-0108 - VER HISTORIA DE CAMBIOS WESTC12
013230*                                                            WESTC12
013240      03  WS-DUR-ANO-CALC          PIC  9(004) COMP.         WESTC12
013250      03  WS-DUR-MES-CALC          PIC  9(002) COMP.         WESTC12
013260      03  WS-DUR-DIA-CALC          PIC  9(002) COMP.         WESTC12
013270      03  WS-DUR-DIAS-ABS-CALC     PIC  9(007) COMP.         WESTC12
013280      03  WS-DUR-MOD100            PIC  9(007) COMP.         WESTC12
013290      03  WS-DUR-MOD400            PIC  9(007) COMP.         WESTC12
013291      03  WS-DUR-HOR-CALC          PIC  9(002) COMP.         WESTC12
013292      03  WS-DUR-MIN-CALC          PIC  9(002) COMP.         WESTC12
013293      03  WS-DUR-SEG-CALC          PIC  9(002) COMP.         WESTC12
013294      03  WS-DUR-COCIENTE          PIC  9(007) COMP.         WESTC12
013300      03  FILLER                      PIC  X(004).             WESTC12
013400                                                               WESTC12
013500*----------------------------------------------------------- WESTC12
013600*   CAMPOS DE TRABAJO - CALCULO DE VALOR-COBRADO               WESTC12
013700*   (PARRAFOS 25000-CALCULA-VALOR / 25500-CALCULA-VALOR-DIA)  WESTC12
013800*----------------------------------------------------------- WESTC13
013900  01  WS-VALOR-CALC.                                           WESTC13
014000      03  WS-VAL-DIAS-COMPLETOS       PIC  9(007) COMP.        WESTC13
014100      03  WS-VAL-MINUTOS-RESTANTES    PIC  9(009) COMP.        WESTC13
014200      03  WS-VAL-HORAS-UNIDADES       PIC  9(007) COMP.        WESTC13
014300      03  WS-VAL-IMPORTE-HORAS        PIC S9(008)V99 COMP-3.   WESTC13
014400      03  WS-VAL-IMPORTE-DIAS         PIC S9(008)V99 COMP-3.   WESTC13
014500      03  WS-VAL-IMPORTE-RESTANTE     PIC S9(008)V99 COMP-3.   WESTC13
014600      03  FILLER                      PIC  X(004).             WESTC14
