000100************************************************************WLINE01
000200*                                                             WLINE02
000300*   C O P Y   W L I N E A                                     WLINE03
000400*                                                             WLINE04
000500*   LINEA DE IMPRESION DEL RELATORIO DE MOVIMENTO DO          WLINE05
000600*   ESTACIONAMENTO (ARCHIVO RELATORIO).  SE REUTILIZA LA      WLINE06
000700*   MISMA AREA PARA LOS TITULOS DE PAGINA Y PARA EL DETALLE,  WLINE07
000800*   TAL COMO EN EL RESTO DE LOS LISTADOS DEL AREA.            WLINE08
000900*                                                             WLINE09
001000*   CADA CAMPO P<n> COMIENZA EN LA COLUMNA ABSOLUTA <n> DE    WLINE10
001100*   LA LINEA (LA POSICION 1 ES EL CARACTER DE CONTROL PCC).   WLINE11
001200*                                                             WLINE12
001300*   LONGITUD DE LINEA...........: 080 BYTES                  WLINE13
001400*                                                             WLINE14
001500************************************************************WLINE15
001600*                                                             WLINE16
001700*   HISTORIA DE CAMBIOS DEL COPY                              WLINE17
001800*   -----------------------------------------------------    WLINE18
001900*   FECHA      AUTOR   PEDIDO      DESCRIPCION                WLINE19
002000*   ---------- ------- ----------- --------------------------WLINE20
002100*   1990-02-12 E.PALM  SP-0004     ALTA DEL COPY ORIGINAL     WLINE21
002200*   1998-11-05 C.SOSA  SP-0088     REVISION Y2K - NO HAY     WLINE22
002300*                      FECHAS EN ESTA AREA, SIN CAMBIOS.      WLINE23
002400*   2001-02-19 R.NAVA  SP-0104     REDISENADA PARA EL LISTADOWLINE24
002500*                      DE MOVIMENTO DO ESTACIONAMENTO (ANTES  WLINE25
002600*                      ESTE COPY SE USABA PARA OTRO LISTADO). WLINE26
002700*                                                             WLINE27
002800************************************************************WLINE28
002900                                                               WLINE29
003000  01  WLINEA.                                                  WLINE30
003100      03  PCC                         PIC  X(001).             WLINE31
003200*                                                             WLINE32
003300*     COLUMNA PLACA (COMIENZA COLUMNA 2)                       WLINE33
003400*                                                             WLINE34
003500      03  P2                          PIC  X(007).             WLINE35
003600      03  FILLER                      PIC  X(002).             WLINE36
003700*                                                             WLINE37
003800*     COLUMNA VAGA (COMIENZA COLUMNA 11)                       WLINE38
003900*                                                             WLINE39
004000      03  P11                         PIC  X(010).             WLINE40
004100      03  FILLER                      PIC  X(002).             WLINE41
004200*                                                             WLINE42
004300*     COLUMNA ENTRADA - CCYYMMDDHHMMSS (COMIENZA COLUMNA 23)   WLINE43
004400*                                                             WLINE44
004500      03  P23                         PIC  X(014).             WLINE45
004600      03  FILLER                      PIC  X(002).             WLINE46
004700*                                                             WLINE48
004800*     COLUMNA SAIDA - CCYYMMDDHHMMSS OU BLANK (COL. 39)        WLINE49
004900*                                                             WLINE50
005000      03  P39                         PIC  X(014).             WLINE51
005100      03  FILLER                      PIC  X(002).             WLINE52
005200*                                                             WLINE53
005300*     COLUMNA VALOR - EDITADO ZZZZZ9.99 OU BLANK (COL. 55)     WLINE54
005400*                                                             WLINE55
005500      03  P55                         PIC  X(010).             WLINE56
005600      03  FILLER                      PIC  X(002).             WLINE57
005700*                                                             WLINE58
005800*     COLUMNA STATUS - ATIVO / FINALIZADO (COMIENZA COL. 67)  WLINE59
005900*                                                             WLINE60
006000      03  P67                         PIC  X(010).             WLINE61
006100      03  FILLER                      PIC  X(004).             WLINE62
