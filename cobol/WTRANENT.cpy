000100************************************************************WTRAN01
000200*                                                             WTRAN02
000300*   C O P Y   W T R A N E N T                                 WTRAN03
000400*                                                             WTRAN04
000500*   LAYOUT DEL ARCHIVO DE TRANSACCIONES DE ENTRADA/SALIDA     WTRAN05
000600*   DEL ESTACIONAMIENTO (ESTACIONAMENTO-TRANS).  UN REGISTRO  WTRAN06
000700*   POR EVENTO A APLICAR EN EL ORDEN EN QUE SE RECIBE.        WTRAN07
000800*                                                             WTRAN08
000900*   LONGITUD DE REGISTRO..............: 160 BYTES             WTRAN09
001000*                                                             WTRAN10
001100************************************************************WTRAN11
001200*                                                             WTRAN12
001300*   HISTORIA DE CAMBIOS DEL COPY                              WTRAN13
001400*   -----------------------------------------------------    WTRAN14
001500*   FECHA      AUTOR   PEDIDO      DESCRIPCION                WTRAN15
001600*   ---------- ------- ----------- --------------------------WTRAN16
001700*   2001-02-19 R.NAVA  SP-0104     ALTA DEL COPY ORIGINAL     WTRAN17
001800*                      PARA EL NUEVO PROGRAMA ESTACMOV.       WTRAN18
001850*   2001-08-30 R.NAVA  SP-0133     SE AGREGAN LOS CODIGOS DE WTRAN18A
001860*                      ACAO 'BAIXAVG' Y 'BAIXAVE' PARA LA    WTRAN18B
001870*                      BAJA DE VAGAS Y VEICULOS DESDE EL     WTRAN18C
001880*                      MISMO ARCHIVO DE NOVEDADES.  SE       WTRAN18D
001890*                      REUTILIZA EL FILLER DE EXPANSION      WTRAN18E
001900*                      PARA TRAN-VAGA-NUMERO, SIN CAMBIAR    WTRAN19A
001910*                      LA LONGITUD DE REGISTRO.  TRAN-COR SE WTRAN19B
001920*                      ACORTA DE 30 A 28 POSICIONES PARA     WTRAN19C
001930*                      DEJAR UN NUEVO FILLER DE EXPANSION.   WTRAN19D
002000************************************************************WTRAN20
002100                                                               WTRAN21
002200  01  REG-TRANENT.                                             WTRAN22
002300*                                                             WTRAN23
002400*     CODIGO DE ACCION DE LA TRANSACCION                       WTRAN24
002500*                                                             WTRAN25
002600      03  TRAN-ACAO                   PIC  X(007).             WTRAN26
002700          88  88-TRAN-ACAO-ENTRADA         VALUE 'ENTRADA'.    WTRAN27
002800          88  88-TRAN-ACAO-SAIDA           VALUE 'SAIDA  '.    WTRAN28
002810*                                                            WTRAN28A
002820*     AGREGADOS POR SP-0133 - BAJA DE VAGA Y DE VEICULO,     WTRAN28B
002830*     VER HISTORIA DE CAMBIOS MAS ABAJO.                     WTRAN28C
002840          88  88-TRAN-ACAO-BAIXAVAG        VALUE 'BAIXAVG'.   WTRAN28D
002850          88  88-TRAN-ACAO-BAIXAVEI        VALUE 'BAIXAVE'.   WTRAN28E
002900*                                                             WTRAN29
003000*     PATENTE DEL VEHICULO - INFORMADA EN 'ENTRADA', 'SAIDA'  WTRAN30
003100*     Y 'BAIXAVE' (BAJA DE VEICULO)                            WTRAN31
003200*                                                             WTRAN32
003300      03  TRAN-PLACA                  PIC  X(007).             WTRAN33
003400*                                                             WTRAN34
003500*     DATOS DEL VEHICULO - SOLO SE UTILIZAN CUANDO TRAN-ACAO   WTRAN35
003600*     ES 'ENTRADA' Y EL VEHICULO NO EXISTE AUN EN EL MAESTRO   WTRAN36
003700*     (VER 21300-LOCALIZA-OU-CRIA-VEICULO)                     WTRAN37
003800*                                                             WTRAN38
003900      03  TRAN-MARCA                  PIC  X(050).             WTRAN39
004000      03  TRAN-MODELO                 PIC  X(050).             WTRAN40
004100      03  TRAN-COR                    PIC  X(028).             WTRAN41
004150*                                                                WTRAN41A
004160*     FILLER DE EXPANSION - LIBERADO POR SP-0133 AL ACORTAR      WTRAN41B
004170*     TRAN-COR DE 30 A 28 POSICIONES (NINGUN COLOR REGISTRADO    WTRAN41C
004180*     EN VEICULO-MASTER SUPERO NUNCA LOS 28 CARACTERES).         WTRAN41D
004190      03  FILLER                      PIC  X(002).               WTRAN41E
004200      03  TRAN-TIPO-VEICULO           PIC  X(006).             WTRAN42
004250*                                                            WTRAN42A
004260*     NUMERO DE VAGA - INFORMADO SOLO CUANDO TRAN-ACAO ES    WTRAN42B
004270*     'BAIXAVG' (BAJA DE VAGA).  OCUPA EL FILLER DE          WTRAN42C
004280*     EXPANSION ORIGINAL, SIN CAMBIAR LA LONGITUD DEL        WTRAN42D
004290*     REGISTRO.                                              WTRAN42E
004300      03  TRAN-VAGA-NUMERO            PIC  X(010).             WTRAN43
