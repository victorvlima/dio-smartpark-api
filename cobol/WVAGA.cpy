000100************************************************************WVAGA01
000200*                                                             WVAGA02
000300*   C O P Y   W V A G A                                       WVAGA03
000400*                                                             WVAGA04
000500*   LAYOUT DEL MAESTRO DE ESPACIOS DEL ESTACIONAMIENTO        WVAGA05
000600*   (VAGA-MASTER).  UN REGISTRO POR ESPACIO FISICO.  CLAVE    WVAGA06
000700*   UNICA ES REG-VAG-NUMERO.                                  WVAGA07
000800*                                                             WVAGA08
000900*   LONGITUD DE REGISTRO..............: 018 BYTES             WVAGA09
001000*                                                             WVAGA10
001100************************************************************WVAGA11
001200*                                                             WVAGA12
001300*   HISTORIA DE CAMBIOS DEL COPY                              WVAGA13
001400*   -----------------------------------------------------    WVAGA14
001500*   FECHA      AUTOR   PEDIDO      DESCRIPCION                WVAGA15
001600*   ---------- ------- ----------- --------------------------WVAGA16
001700*   1989-03-14 E.PALM  SP-0001     ALTA DEL COPY ORIGINAL     WVAGA17
001800*   1998-11-05 C.SOSA  SP-0088     REVISION Y2K - SIN FECHASWVAGA18
001900*                      EN ESTE COPY, NO SE REQUIEREN CAMBIOSWVAGA19
002000*   2001-02-19 R.NAVA  SP-0104     SE AGREGAN 88-LEVELS PARAWVAGA20
002100*                      LIVRE/OCUPADA REEMPLAZANDO COMPARACIOWVAGA21
002200*                      NES LITERALES DISPERSAS EN EL PROGRAMAWVAGA22
002300*                                                             WVAGA23
002400************************************************************WVAGA24
002500                                                               WVAGA25
002600  01  REG-VAGA.                                                WVAGA26
002700*                                                             WVAGA27
002800*     CLAVE PRIMARIA DEL MAESTRO - IDENTIFICADOR DEL ESPACIO  WVAGA28
002900*     EJEMPLO: 'A1        '                                    WVAGA29
003000*                                                             WVAGA30
003100      03  REG-VAG-NUMERO              PIC  X(010).             WVAGA31
003200*                                                             WVAGA32
003300*     ESTADO ACTUAL DEL ESPACIO                                WVAGA33
003400*                                                             WVAGA34
003500      03  REG-VAG-STATUS              PIC  X(008).             WVAGA35
003600          88  88-VAG-LIVRE                  VALUE 'LIVRE   '.  WVAGA36
003700          88  88-VAG-OCUPADA                VALUE 'OCUPADA '.  WVAGA37
003800                                                               WVAGA38
003900*----------------------------------------------------------- WVAGA39
004000*   REDEFINICION DE REG-VAGA PARA VALIDACION RAPIDA DE        WVAGA40
004100*   ESTADO SIN PASAR POR EL NOMBRE COMPUESTO DEL CAMPO        WVAGA41
004200*----------------------------------------------------------- WVAGA42
004300  01  REG-VAG-ESTADO REDEFINES REG-VAGA.                       WVAGA43
004400      03  FILLER                      PIC  X(010).             WVAGA44
004500      03  REG-VAG-ESTADO-1BYTE        PIC  X(001).             WVAGA45
004600      03  FILLER                      PIC  X(007).             WVAGA46
