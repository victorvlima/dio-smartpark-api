000100************************************************************WVEIC01
000200*                                                             WVEIC02
000300*   C O P Y   W V E I C U L O                                 WVEIC03
000400*                                                             WVEIC04
000500*   LAYOUT DEL MAESTRO DE VEHICULOS DEL ESTACIONAMIENTO       WVEIC05
000600*   (VEICULO-MASTER).  UN REGISTRO POR PATENTE.  CLAVE UNICA  WVEIC06
000700*   ES REG-VEI-PLACA.                                         WVEIC07
000800*                                                             WVEIC08
000900*   LONGITUD DE REGISTRO..............: 200 BYTES             WVEIC09
001000*   (143 DE DATOS + 057 DE FILLER DE EXPANSION)               WVEIC10
001100*                                                             WVEIC11
001200************************************************************WVEIC12
001300*                                                             WVEIC13
001400*   HISTORIA DE CAMBIOS DEL COPY                              WVEIC14
001500*   -----------------------------------------------------    WVEIC15
001600*   FECHA      AUTOR   PEDIDO      DESCRIPCION                WVEIC16
001700*   ---------- ------- ----------- --------------------------WVEIC17
001800*   1989-03-14 E.PALM  SP-0001     ALTA DEL COPY ORIGINAL     WVEIC18
001900*   1990-11-02 E.PALM  SP-0009     SE AGREGA COR DE VEHICULOWVEIC19
002000*   1993-06-30 R.NAVA  SP-0022     SE AMPLIA MODELO A 50 POSWVEIC20
002100*   1998-11-05 C.SOSA  SP-0088     REVISION Y2K - SIN FECHASWVEIC21
002200*                      EN ESTE COPY, NO SE REQUIEREN CAMBIOSWVEIC22
002300*   2001-02-19 R.NAVA  SP-0104     SE DOCUMENTA TIPO-VEICULOWVEIC23
002400*                      COMO CARRO/MOTO PARA EL NUEVO SISTEMAWVEIC24
002500*                      DE COBRO DIFERENCIADO POR TARIFA.     WVEIC25
002600*                                                             WVEIC26
002700************************************************************WVEIC27
002800                                                               WVEIC28
002900  01  REG-VEICULO.                                             WVEIC29
003000*                                                             WVEIC30
003100*     CLAVE PRIMARIA DEL MAESTRO - PATENTE DEL VEHICULO        WVEIC31
003200*     FORMATO ESPERADO: 3 LETRAS + 1 DIGITO + ALFANUM + 2 DIGWVEIC32
003300*                                                             WVEIC33
003400      03  REG-VEI-PLACA               PIC  X(007).             WVEIC34
003500*                                                             WVEIC35
003600*     DATOS DESCRIPTIVOS DEL VEHICULO                          WVEIC36
003700*                                                             WVEIC37
003800      03  REG-VEI-MARCA               PIC  X(050).             WVEIC38
003900      03  REG-VEI-MODELO              PIC  X(050).             WVEIC39
004000      03  REG-VEI-COR                 PIC  X(030).             WVEIC40
004100*                                                             WVEIC41
004200*     TIPO DE VEHICULO - CONDICIONA LA TARIFA EN ALGUNOS      WVEIC42
004300*     ESTACIONAMIENTOS (NO EN ESTE, VER REG-ESTAC-VALOR)      WVEIC43
004400*                                                             WVEIC44
004500      03  REG-VEI-TIPO-VEICULO        PIC  X(006).             WVEIC45
004600          88  88-VEI-TIPO-CARRO             VALUE 'CARRO '.    WVEIC46
004700          88  88-VEI-TIPO-MOTO              VALUE 'MOTO  '.    WVEIC47
004800*                                                             WVEIC48
004900*     EXPANSION FUTURA DEL MAESTRO DE VEHICULOS               WVEIC49
005000*                                                             WVEIC50
005100      03  FILLER                      PIC  X(057).             WVEIC51
005200                                                               WVEIC52
005300*----------------------------------------------------------- WVEIC53
005400*   REDEFINICION DE REG-VEICULO PARA ACCESO POR CLAVE SOLA    WVEIC54
005500*   (USADA EN LAS RUTINAS DE BUSQUEDA POR PATENTE)             WVEIC55
005600*----------------------------------------------------------- WVEIC56
005700  01  REG-VEI-CHAVE REDEFINES REG-VEICULO.                     WVEIC57
005800      03  REG-VEI-CHAVE-PLACA         PIC  X(007).             WVEIC58
005900      03  FILLER                      PIC  X(193).             WVEIC59
